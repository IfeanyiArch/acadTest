000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID. SUBSTAT-COB.                                           
000120       AUTHOR. R J SANTOS.                                                
000130       INSTALLATION. CAMPUS COMPUTING CENTER.                             
000140       DATE-WRITTEN. 09/21/1987.                                          
000150       DATE-COMPILED.                                                     
000160       SECURITY.  REGISTRAR DATA - INTERNAL USE ONLY.  SEE THE    REG0041 
000170      *           DATA SECURITY OFFICER FOR REPRODUCTION RIGHTS.  REG0042 
000180      *    CAMPUS COMPUTING CENTER - ACADEMIC SYSTEMS GROUP       REG0043 
000190      *    EXAM GRADING SYSTEM - STATISTICS REPORT                REG0044 
000200      *    ANALISTA       : R J SANTOS                            REG0045 
000210      *    PROGRAMADOR(A) : R J SANTOS                            REG0046 
000220      *    FINALIDADE     : EMITE O RELATORIO DE ESTATISTICAS     REG0047 
000230      *                     DAS PROVAS CORRIGIDAS PELO GRADEBAT,  REG0048 
000240      *                     COM QUEBRA DE CONTROLE POR PROVA E    REG0049 
000250      *                     TOTAIS GERAIS AO FINAL.               REG0050 
000260      *-----------------------------------------------------------REG0051 
000270      *    CHANGE LOG                                             REG0052 
000280      *    VRS   DATE       PGMR  REQ NO    DESCRICAO             REG0053 
000290      *    1.0   09/21/87   RJS   REG-0151  IMPLANTACAO INICIAL   REG0054 
000300      *    1.1   03/04/88   RJS   REG-0219  AJUSTADO ARREDOND-    REG0055 
000310      *                           AMENTO DAS MEDIAS P/ 2 CASAS    REG0056 
000320      *    1.2   08/30/90   TCO   REG-0298  INCLUIDO TOTAL DE     REG0057 
000330      *                           SUBMISSOES REJEITADAS/FALHAS    REG0058 
000340      *                           NO CONTADOR GERAL DA PROVA      REG0059 
000350      *    1.3   04/17/93   JMK   REG-0362  PASSA A ZERAR AS      REG0060 
000360      *                           MEDIAS QUANDO NAO HA PROVA      REG0061 
000370      *                           CORRIGIDA (GRADED-COUNT ZERO)   REG0062 
000380      *    1.4   11/02/96   PAO   REG-0431  AJUSTE NO CABECALHO   REG0063 
000390      *                           DE PAGINA - TITULO CENTRALIZADO REG0064 
000400      *    1.5   10/23/98   PAO   REG-0482  REVISAO GERAL PARA O  REG0065 
000410      *                           ANO 2000 - NENHUM CAMPO DE DATA REG0066 
000420      *                           COM DOIS DIGITOS DE ANO AQUI    REG0067 
000430      *    1.6   06/02/99   LKW   REG-0503  PASSA A LER O LAYOUT  REG0068 
000440      *                           DE RESULT-REC COM 8 POSICOES DE REG0069 
000450      *                           FILLER, CONFORME O GRADEBAT     REG0070 
000460      *    1.7   02/18/2004 MWH   REG-0592  INCLUI ETAPA DE SORT  REG0071 
000470      *                           POR NUMERO DE PROVA - O RESIN   REG0072 
000480      *                           VEM EM ORDEM DE SUBMISSAO, NAO  REG0073 
000490      *                           DE PROVA, E A QUEBRA DE CONTROLEREG0074 
000500      *                           EXIGE ENTRADA ORDENADA          REG0075 
000510      *    1.8   09/02/2006 SFT   REG-0633  RETULO DO TOTAL GERAL REG0076 
000520      *                           AMPLIADO, 'ALL EXAMS' ESTAVA    REG0077 
000530      *                           TRUNCADO NO RELATORIO           REG0078 
000540      *-----------------------------------------------------------        
000550                                                                          
000560       ENVIRONMENT DIVISION.                                              
000570       CONFIGURATION SECTION.                                             
000580       SOURCE-COMPUTER. IBM-370.                                          
000590       OBJECT-COMPUTER. IBM-370.                                          
000600       SPECIAL-NAMES.                                                     
000610           C01 IS TOP-OF-FORM.                                            
000620       INPUT-OUTPUT SECTION.                                              
000630       FILE-CONTROL.                                                      
000640           SELECT RESULT-FILE ASSIGN TO RESIN                             
000650               ORGANIZATION IS SEQUENTIAL                                 
000660               ACCESS MODE IS SEQUENTIAL                                  
000670               FILE STATUS IS WS-RES-STATUS.                              
000680                                                                          
000690           SELECT STATS-FILE ASSIGN TO STATSRPT.                          
000700                                                                          
000710      *    RESIN ARRIVES IN SUBMISSION-ID SEQUENCE (THE ORDER     REG0071A
000720      *    GRADEBAT WRITES IT IN); THE CONTROL BREAK BELOW NEEDS  REG0071B
000730      *    EXAM-ID SEQUENCE, SO A WORK FILE IS SORTED FIRST.      REG0071C
000740           SELECT SORTRES ASSIGN TO SORTWK1.                              
000750                                                                          
000760       DATA DIVISION.                                                     
000770       FILE SECTION.                                                      
000780       FD  RESULT-FILE                                                    
000790           LABEL RECORD STANDARD                                          
000800           RECORD CONTAINS 170 CHARACTERS.                                
000810       01  RESULT-REC.                                                    
000820           05  RES-SUB-ID              PIC 9(06).                         
000830           05  RES-STUDENT-ID          PIC 9(06).                         
000840           05  RES-EXAM-ID             PIC 9(06).                         
000850           05  RES-STATUS              PIC X(12).                         
000860           05  RES-TOTAL-SCORE         PIC S9(04)V99.                     
000870           05  RES-PERCENTAGE          PIC S9(03)V99.                     
000880           05  RES-PASSED              PIC X(01).                         
000890           05  RES-FEEDBACK            PIC X(120).                        
000900           05  FILLER                  PIC X(08).                         
000910                                                                          
000920       FD  STATS-FILE                                                     
000930           LABEL RECORD OMITTED.                                          
000940       01  STATS-LINE                  PIC X(132).                        
000950                                                                          
000960      *    SORT WORK RECORD - SAME LAYOUT AS RESULT-REC, RESORTED REG0071D
000970      *    ASCENDING BY EXAM ID (SUB ID AS A TIE-BREAK) SO THE    REG0071E
000980      *    CONTROL BREAK IN 0060-RETURN-RESULTS SEES ONE EXAM AT  REG0071F
000990      *    A TIME INSTEAD OF INTERLEAVED EXAMS.                   REG0071G
001000       SD  SORTRES.                                                       
001010       01  SD-RESULT-REC.                                                 
001020           05  SD-SUB-ID               PIC 9(06).                         
001030           05  SD-STUDENT-ID           PIC 9(06).                         
001040           05  SD-EXAM-ID              PIC 9(06).                         
001050           05  SD-STATUS               PIC X(12).                         
001060           05  SD-TOTAL-SCORE          PIC S9(04)V99.                     
001070           05  SD-PERCENTAGE           PIC S9(03)V99.                     
001080           05  SD-PASSED               PIC X(01).                         
001090           05  SD-FEEDBACK             PIC X(120).                        
001100           05  FILLER                  PIC X(08).                         
001110       01  SD-RESULT-ALT REDEFINES SD-RESULT-REC.                         
001120           05  SDA-SUB-ID              PIC X(06).                         
001130           05  SDA-STUDENT-ID          PIC X(06).                         
001140           05  SDA-EXAM-ID             PIC X(06).                         
001150           05  FILLER                  PIC X(152).                        
001160                                                                          
001170       WORKING-STORAGE SECTION.                                           
001180      *    RUN COUNTER - TOTAL RESIN RECORDS READ THIS JOB,       REG0079 
001190      *    DUMPED AT 0900-FINISH ALONGSIDE THE ACCUMULATORS.      REG0080 
001200       77  WS-RECORDS-READ-TOTAL       PIC 9(06) COMP VALUE ZERO.         
001210                                                                          
001220       01  WS-RES-STATUS               PIC X(02) VALUE SPACES.            
001230                                                                          
001240      *    WS-FIRST-RECORD-SW TELLS 0060-RETURN-RESULTS WHETHER   REG0081 
001250      *    A HOLD-AREA COMPARE IS MEANINGFUL YET, OR WHETHER THIS REG0082 
001260      *    IS THE VERY FIRST RECORD OF THE SORTED FILE.           REG0083 
001270       01  WS-SWITCHES.                                                   
001280           05  WS-FIRST-RECORD-SW      PIC X VALUE 'Y'.                   
001290           05  FILLER                  PIC X(02) VALUE SPACES.            
001300                                                                          
001310      *    PER-EXAM COUNTERS (CLEARED AT EACH BREAK) AND THE      REG0084 
001320      *    GRAND-TOTAL (GT) COUNTERS THAT RUN FOR THE WHOLE JOB.  REG0085 
001330       01  WS-COUNTERS COMP.                                              
001340           05  WS-LINE-COUNT           PIC 9(02).                         
001350           05  WS-PAGE-COUNT           PIC 9(05).                         
001360           05  WS-SUB-COUNT            PIC 9(05).                         
001370           05  WS-GRADED-COUNT         PIC 9(05).                         
001380           05  WS-PASSED-COUNT         PIC 9(05).                         
001390           05  WS-FAILED-COUNT         PIC 9(05).                         
001400           05  WS-GT-SUB-COUNT         PIC 9(06).                         
001410           05  WS-GT-GRADED-COUNT      PIC 9(06).                         
001420           05  WS-GT-PASSED-COUNT      PIC 9(06).                         
001430           05  WS-GT-FAILED-COUNT      PIC 9(06).                         
001440           05  FILLER                  PIC 9(02).                         
001450                                                                          
001460      *    SCORE/PERCENTAGE SUMS AND AVERAGES, PER-EXAM AND       REG0086 
001470      *    GRAND-TOTAL, FEEDING THE DET2 PRINT LINE.              REG0087 
001480       01  WS-SCORE-ACCUMULATORS.                                         
001490           05  WS-SCORE-SUM            PIC S9(07)V99.                     
001500           05  WS-PCT-SUM              PIC S9(06)V99.                     
001510           05  WS-AVG-SCORE            PIC S9(05)V99.                     
001520           05  WS-AVG-PCT              PIC S9(03)V99.                     
001530           05  WS-GT-SCORE-SUM         PIC S9(08)V99.                     
001540           05  WS-GT-PCT-SUM           PIC S9(07)V99.                     
001550           05  WS-GT-AVG-SCORE         PIC S9(05)V99.                     
001560           05  WS-GT-AVG-PCT           PIC S9(03)V99.                     
001570           05  FILLER                  PIC X(02) VALUE SPACES.            
001580                                                                          
001590      *    HOLD AREA FOR THE EXAM ID OF THE CONTROL GROUP IN      REG0088 
001600      *    PROGRESS; THE X-REDEFINE BELOW LETS IT FEED DET1-      REG0089 
001610      *    EXAM-ID (ALPHANUMERIC) WITHOUT A SEPARATE MOVE/EDIT.   REG0090 
001620       01  WS-HOLD-EXAM-ID              PIC 9(06).                        
001630       01  WS-HOLD-EXAM-WORK REDEFINES WS-HOLD-EXAM-ID.                   
001640           05  WS-HOLD-EXAM-ID-X       PIC X(06).                         
001650                                                                          
001660      *    DEBUG REDEFINE - LETS 0900-FINISH DISPLAY ALL EIGHT    REG0091 
001670      *    ACCUMULATORS IN ONE DISPLAY STATEMENT AT END OF JOB.   REG0092 
001680       01  WS-SCORE-ACCUM-ALT REDEFINES WS-SCORE-ACCUMULATORS.            
001690           05  WS-SA-DUMP              PIC X(62).                         
001700                                                                          
001710      *    PAGE HEADING LINE 1 - REPORT TITLE, CENTERED, AND THE  REG0093 
001720      *    RUNNING PAGE NUMBER (REG-0431).                        REG0094 
001730       01  CAB1.                                                          
001740           05  FILLER                  PIC X(45) VALUE SPACES.            
001750           05  FILLER                  PIC X(28) VALUE                    
001760               'SUBMISSION STATISTICS REPORT'.                            
001770           05  FILLER                  PIC X(49) VALUE SPACES.            
001780           05  FILLER                  PIC X(05) VALUE 'PAGE '.           
001790           05  PAG-CAB1                PIC ZZZZ9.                         
001800                                                                          
001810      *    PAGE HEADING LINE 2 - COLUMN CAPTION OVER THE EXAM ID. REG0095 
001820       01  CAB2.                                                          
001830           05  FILLER                  PIC X(10) VALUE SPACES.            
001840           05  FILLER                  PIC X(08) VALUE 'EXAM ID'.         
001850           05  FILLER                  PIC X(114) VALUE SPACES.           
001860                                                                          
001870      *    DETAIL LINE 1 - THE EXAM ID (OR 'ALL EXAMS' FOR THE    REG0096 
001880      *    GRAND TOTAL BLOCK) HEADS EACH CONTROL GROUP (REG-0633).REG0097 
001890       01  DET1.                                                          
001900           05  FILLER                  PIC X(10) VALUE SPACES.            
001910           05  DET1-EXAM-ID            PIC X(09).                         
001920           05  FILLER                  PIC X(113) VALUE SPACES.           
001930                                                                          
001940      *    DETAIL LINE 2 - THE COUNT/AVERAGE FIGURES FOR THE      REG0098 
001950      *    EXAM (OR GRAND TOTAL) NAMED ON THE DET1 LINE ABOVE.    REG0099 
001960       01  DET2.                                                          
001970           05  FILLER                  PIC X(12) VALUE SPACES.            
001980           05  FILLER                  PIC X(05) VALUE 'SUBS='.           
001990           05  DET2-SUBS               PIC ZZZ9.                          
002000           05  FILLER                  PIC X(01) VALUE SPACE.             
002010           05  FILLER                  PIC X(07) VALUE 'GRADED='.         
002020           05  DET2-GRADED             PIC ZZZ9.                          
002030           05  FILLER                  PIC X(01) VALUE SPACE.             
002040           05  FILLER                  PIC X(07) VALUE 'PASSED='.         
002050           05  DET2-PASSED             PIC ZZZ9.                          
002060           05  FILLER                  PIC X(01) VALUE SPACE.             
002070           05  FILLER                  PIC X(07) VALUE 'FAILED='.         
002080           05  DET2-FAILED             PIC ZZZ9.                          
002090           05  FILLER                  PIC X(01) VALUE SPACE.             
002100           05  FILLER                  PIC X(10) VALUE                    
002110               'AVG-SCORE='.                                              
002120           05  DET2-AVG-SCORE          PIC ZZZ9.99.                       
002130           05  FILLER                  PIC X(01) VALUE SPACE.             
002140           05  FILLER                  PIC X(08) VALUE 'AVG-PCT='.        
002150           05  DET2-AVG-PCT            PIC ZZ9.99.                        
002160           05  FILLER                  PIC X(43) VALUE SPACES.            
002170                                                                          
002180       PROCEDURE DIVISION.                                                
002190                                                                          
002200       0010-OPEN-FILES.                                                   
002210           OPEN OUTPUT STATS-FILE                                         
002220           MOVE 99 TO WS-LINE-COUNT                                       
002230           MOVE ZERO TO WS-PAGE-COUNT                                     
002240           MOVE ZERO TO WS-GT-SUB-COUNT                                   
002250           MOVE ZERO TO WS-GT-GRADED-COUNT                                
002260           MOVE ZERO TO WS-GT-PASSED-COUNT                                
002270           MOVE ZERO TO WS-GT-FAILED-COUNT                                
002280           MOVE ZERO TO WS-GT-SCORE-SUM                                   
002290           MOVE ZERO TO WS-GT-PCT-SUM                                     
002300      *    RESIN IS SORTED INTO SORTRES BY EXAM ID BEFORE THE     REG0071H
002310      *    CONTROL-BREAK PASS EVER SEES A RECORD (REQ-0592).      REG0071I
002320           SORT SORTRES ASCENDING KEY SD-EXAM-ID SD-SUB-ID                
002330                INPUT PROCEDURE 0050-RELEASE-RESULTS                      
002340                   THRU 0050-EXIT                                         
002350                OUTPUT PROCEDURE 0060-RETURN-RESULTS                      
002360                   THRU 0060-EXIT.                                        
002370           GO TO 0900-FINISH.                                             
002380                                                                          
002390       0050-RELEASE-RESULTS.                                              
002400      *    SORT INPUT PROCEDURE - THIS PARAGRAPH OWNS RESIN FOR   REG0071J
002410      *    THE DURATION OF THE SORT; IT OPENS AND CLOSES THE FILE REG0071K
002420      *    ITSELF, THE SORT VERB DOES NOT DO THIS FOR US.         REG0071L
002430           OPEN INPUT RESULT-FILE                                         
002440           IF WS-RES-STATUS NOT = '00'                                    
002450              DISPLAY 'SUBSTAT - CANNOT OPEN RESIN, STATUS '              
002460                       WS-RES-STATUS                                      
002470              STOP RUN.                                                   
002480       0055-RELEASE-LOOP.                                                 
002490           READ RESULT-FILE                                               
002500           IF WS-RES-STATUS = '00'                                        
002510              ADD 1 TO WS-RECORDS-READ-TOTAL.                             
002520           IF WS-RES-STATUS = '10'                                        
002530              GO TO 0059-CLOSE-SORT-INPUT.                                
002540           IF WS-RES-STATUS NOT = '00'                                    
002550              DISPLAY 'SUBSTAT - RESIN READ ERROR, STATUS '               
002560                       WS-RES-STATUS                                      
002570              CLOSE RESULT-FILE                                           
002580              STOP RUN.                                                   
002590           RELEASE SD-RESULT-REC FROM RESULT-REC                          
002600           GO TO 0055-RELEASE-LOOP.                                       
002610       0059-CLOSE-SORT-INPUT.                                             
002620           CLOSE RESULT-FILE.                                             
002630       0050-EXIT.                                                         
002640           EXIT.                                                          
002650                                                                          
002660       0060-RETURN-RESULTS.                                               
002670      *    SORT OUTPUT PROCEDURE - DRIVES THE CONTROL BREAK OVER  REG0071M
002680      *    THE NOW EXAM-ID-SEQUENCED WORK FILE. STATS-FILE STAYS  REG0071N
002690      *    OPEN ACROSS THIS WHOLE PASS (OPENED BACK IN 0010).     REG0071O
002700           RETURN SORTRES AT END                                          
002710               GO TO 0069-LAST-BREAK.                                     
002720           IF WS-FIRST-RECORD-SW = 'Y'                                    
002730              MOVE 'N' TO WS-FIRST-RECORD-SW                              
002740              MOVE SD-EXAM-ID TO WS-HOLD-EXAM-ID                          
002750              PERFORM 0230-ZERO-EXAM-ACCUMULATORS THRU 0230-EXIT          
002760           ELSE                                                           
002770              IF SD-EXAM-ID NOT = WS-HOLD-EXAM-ID                         
002780                 PERFORM 0210-EXAM-BREAK THRU 0210-EXIT.                  
002790           PERFORM 0220-ACCUMULATE-DETAIL THRU 0220-EXIT.                 
002800           GO TO 0060-RETURN-RESULTS.                                     
002810       0069-LAST-BREAK.                                                   
002820      *    WHEN RESIN WAS EMPTY SKIP THE BREAK HERE, OR A         REG0362A
002830      *    BOGUS ZERO-FILLED EXAM BLOCK WOULD PRINT (REG-0362).   REG0362B
002840           IF WS-FIRST-RECORD-SW = 'N'                                    
002850              PERFORM 0210-EXAM-BREAK THRU 0210-EXIT.                     
002860       0060-EXIT.                                                         
002870           EXIT.                                                          
002880                                                                          
002890       0210-EXAM-BREAK.                                                   
002900           PERFORM 0300-PRINT-EXAM-TOTALS THRU 0300-EXIT.                 
002910           MOVE SD-EXAM-ID TO WS-HOLD-EXAM-ID                             
002920           PERFORM 0230-ZERO-EXAM-ACCUMULATORS THRU 0230-EXIT.            
002930       0210-EXIT.                                                         
002940           EXIT.                                                          
002950                                                                          
002960      *    CLEARS THE PER-EXAM COUNTERS/SUMS ONLY - THE GT-       REG0100 
002970      *    PREFIXED GRAND-TOTAL FIELDS ARE NEVER TOUCHED HERE.    REG0101 
002980       0230-ZERO-EXAM-ACCUMULATORS.                                       
002990           MOVE ZERO TO WS-SUB-COUNT                                      
003000           MOVE ZERO TO WS-GRADED-COUNT                                   
003010           MOVE ZERO TO WS-PASSED-COUNT                                   
003020           MOVE ZERO TO WS-FAILED-COUNT                                   
003030           MOVE ZERO TO WS-SCORE-SUM                                      
003040           MOVE ZERO TO WS-PCT-SUM.                                       
003050       0230-EXIT.                                                         
003060           EXIT.                                                          
003070                                                                          
003080       0220-ACCUMULATE-DETAIL.                                            
003090      *    TOTAL COUNTS EVERY STATUS; GRADED/PASSED/FAILED AND THEREG0057 
003100      *    SCORE SUMS ONLY APPLY WHEN STATUS = GRADED (REG-0298). REG0058 
003110           ADD 1 TO WS-SUB-COUNT                                          
003120           ADD 1 TO WS-GT-SUB-COUNT                                       
003130           IF SD-STATUS NOT = 'GRADED' AND                                
003140              SD-STATUS NOT = 'REJECTED' AND                              
003150              SD-STATUS NOT = 'FAILED'                                    
003160              DISPLAY 'SUBSTAT - UNKNOWN STATUS ON RECORD '               
003170                       SDA-SUB-ID ' EXAM ' SDA-EXAM-ID.                   
003180           IF SD-STATUS = 'GRADED'                                        
003190              ADD 1 TO WS-GRADED-COUNT                                    
003200              ADD 1 TO WS-GT-GRADED-COUNT                                 
003210              ADD SD-TOTAL-SCORE TO WS-SCORE-SUM                          
003220              ADD SD-TOTAL-SCORE TO WS-GT-SCORE-SUM                       
003230              ADD SD-PERCENTAGE TO WS-PCT-SUM                             
003240              ADD SD-PERCENTAGE TO WS-GT-PCT-SUM                          
003250              IF SD-PASSED = 'Y'                                          
003260                 ADD 1 TO WS-PASSED-COUNT                                 
003270                 ADD 1 TO WS-GT-PASSED-COUNT                              
003280              ELSE                                                        
003290                 ADD 1 TO WS-FAILED-COUNT                                 
003300                 ADD 1 TO WS-GT-FAILED-COUNT.                             
003310       0220-EXIT.                                                         
003320           EXIT.                                                          
003330                                                                          
003340      *    PRINTS ONE EXAM'S DET1/DET2 BLOCK - CALLED BOTH ON A   REG0102 
003350      *    CONTROL BREAK (0210) AND ONE LAST TIME FOR THE FINAL   REG0103 
003360      *    GROUP (0069-LAST-BREAK).                               REG0104 
003370       0300-PRINT-EXAM-TOTALS.                                            
003380           IF WS-LINE-COUNT > 50                                          
003390              PERFORM 0310-PRINT-HEADING THRU 0310-EXIT.                  
003400           MOVE WS-HOLD-EXAM-ID-X TO DET1-EXAM-ID                         
003410           WRITE STATS-LINE FROM DET1 AFTER 2                             
003420           ADD 1 TO WS-LINE-COUNT                                         
003430      *    REG-0362 - NO GRADED ANSWERS FOR THIS EXAM (ALL        REG0105 
003440      *    SUBMISSIONS REJECTED/FAILED) - ZERO THE AVERAGES       REG0106 
003450      *    RATHER THAN DIVIDE BY ZERO.                            REG0107 
003460           IF WS-GRADED-COUNT > ZERO                                      
003470              COMPUTE WS-AVG-SCORE ROUNDED =                              
003480                      WS-SCORE-SUM / WS-GRADED-COUNT                      
003490              COMPUTE WS-AVG-PCT ROUNDED =                                
003500                      WS-PCT-SUM / WS-GRADED-COUNT                        
003510           ELSE                                                           
003520              MOVE ZERO TO WS-AVG-SCORE                                   
003530              MOVE ZERO TO WS-AVG-PCT.                                    
003540           MOVE WS-SUB-COUNT TO DET2-SUBS                                 
003550           MOVE WS-GRADED-COUNT TO DET2-GRADED                            
003560           MOVE WS-PASSED-COUNT TO DET2-PASSED                            
003570           MOVE WS-FAILED-COUNT TO DET2-FAILED                            
003580           MOVE WS-AVG-SCORE TO DET2-AVG-SCORE                            
003590           MOVE WS-AVG-PCT TO DET2-AVG-PCT                                
003600           WRITE STATS-LINE FROM DET2 AFTER 1                             
003610           ADD 1 TO WS-LINE-COUNT.                                        
003620       0300-EXIT.                                                         
003630           EXIT.                                                          
003640                                                                          
003650      *    PAGE BREAK - NEW PAGE, BOTH HEADING LINES, LINE COUNT  REG0108 
003660      *    RESET TO 5 (CAB1/CAB2 ALREADY TOOK UP 4 LINES).        REG0109 
003670       0310-PRINT-HEADING.                                                
003680           ADD 1 TO WS-PAGE-COUNT                                         
003690           MOVE WS-PAGE-COUNT TO PAG-CAB1                                 
003700           WRITE STATS-LINE FROM CAB1 AFTER PAGE                          
003710           WRITE STATS-LINE FROM CAB2 AFTER 2                             
003720           MOVE 5 TO WS-LINE-COUNT.                                       
003730       0310-EXIT.                                                         
003740           EXIT.                                                          
003750                                                                          
003760      *    JOB-END SUMMARY BLOCK - SAME DET1/DET2 LAYOUT AS A     REG0633A
003770      *    PER-EXAM BLOCK, LABELED 'ALL EXAMS' AND DRIVEN OFF THE REG0633B
003780      *    GT- PREFIXED ACCUMULATORS INSTEAD OF THE PER-EXAM ONES.REG0633C
003790       0400-PRINT-GRAND-TOTAL.                                            
003800           IF WS-LINE-COUNT > 50                                          
003810              PERFORM 0310-PRINT-HEADING THRU 0310-EXIT.                  
003820           MOVE 'ALL EXAMS' TO DET1-EXAM-ID                               
003830           WRITE STATS-LINE FROM DET1 AFTER 3                             
003840           ADD 1 TO WS-LINE-COUNT                                         
003850           IF WS-GT-GRADED-COUNT > ZERO                                   
003860              COMPUTE WS-GT-AVG-SCORE ROUNDED =                           
003870                      WS-GT-SCORE-SUM / WS-GT-GRADED-COUNT                
003880              COMPUTE WS-GT-AVG-PCT ROUNDED =                             
003890                      WS-GT-PCT-SUM / WS-GT-GRADED-COUNT                  
003900           ELSE                                                           
003910              MOVE ZERO TO WS-GT-AVG-SCORE                                
003920              MOVE ZERO TO WS-GT-AVG-PCT.                                 
003930           MOVE WS-GT-SUB-COUNT TO DET2-SUBS                              
003940           MOVE WS-GT-GRADED-COUNT TO DET2-GRADED                         
003950           MOVE WS-GT-PASSED-COUNT TO DET2-PASSED                         
003960           MOVE WS-GT-FAILED-COUNT TO DET2-FAILED                         
003970           MOVE WS-GT-AVG-SCORE TO DET2-AVG-SCORE                         
003980           MOVE WS-GT-AVG-PCT TO DET2-AVG-PCT                             
003990           WRITE STATS-LINE FROM DET2 AFTER 1                             
004000           ADD 1 TO WS-LINE-COUNT.                                        
004010       0400-EXIT.                                                         
004020           EXIT.                                                          
004030                                                                          
004040      *    END OF JOB - PRINT THE GRAND TOTAL BLOCK, DUMP THE     REG0110 
004050      *    ACCUMULATORS AND RECORD COUNT FOR THE OPERATOR LOG,    REG0111 
004060      *    CLOSE STATS-FILE (RESIN WAS ALREADY CLOSED IN 0050).   REG0112 
004070       0900-FINISH.                                                       
004080           PERFORM 0400-PRINT-GRAND-TOTAL THRU 0400-EXIT.                 
004090           DISPLAY 'SUBSTAT - END OF JOB ACCUM DUMP ' WS-SA-DUMP.         
004100           DISPLAY 'SUBSTAT - RECORDS READ '                              
004110                    WS-RECORDS-READ-TOTAL.                                
004120           CLOSE STATS-FILE                                               
004130           STOP RUN.                                                      
004140                                                                          
