000100       IDENTIFICATION DIVISION.                                           
000110       PROGRAM-ID. GRADEBAT-COB.                                          
000120       AUTHOR. D L MERCER.                                                
000130       INSTALLATION. CAMPUS COMPUTING CENTER.                             
000140       DATE-WRITTEN. 04/13/1987.                                          
000150       DATE-COMPILED.                                                     
000160       SECURITY.  REGISTRAR DATA - INTERNAL USE ONLY.  SEE THE    REG0001 
000170      *           DATA SECURITY OFFICER FOR REPRODUCTION RIGHTS.  REG0002 
000180      *    CAMPUS COMPUTING CENTER - ACADEMIC SYSTEMS GROUP       REG0003 
000190      *    EXAM GRADING SYSTEM                                    REG0004 
000200      *    ANALISTA       : D L MERCER                            REG0005 
000210      *    PROGRAMADOR(A) : D L MERCER                            REG0006 
000220      *    FINALIDADE     : LE AS PROVAS E RESPOSTAS DOS ALUNOS,  REG0007 
000230      *                     VALIDA SUBMISSAO (SUBVAL), CORRIGE    REG0008 
000240      *                     CADA RESPOSTA (GRADER) E APURA O      REG0009 
000250      *                     RESULTADO FINAL DA PROVA (SUBGRADE).  REG0010 
000260      *-----------------------------------------------------------REG0011 
000270      *    CHANGE LOG                                             REG0012 
000280      *    VRS   DATE       PGMR  REQ NO    DESCRICAO             REG0013 
000290      *    1.0   04/13/87   DLM   REG-0118  IMPLANTACAO INICIAL   REG0014 
000300      *    1.1   07/02/87   DLM   REG-0142  AJUSTE NA NOTA DE     REG0015 
000310      *                           CORTE (SUBGRADE) P/             REG0016 
000320      *                           DISSERTATIVAS                           
000330      *    1.2   11/19/87   RJS   REG-0203  INCLUIDA EXTRACAO DE  REG0017 
000340      *                           PALAVRA-CHAVE QUANDO A PROVA NAOREG0018 
000350      *                           TRAZ PALAVRAS-CHAVE CADASTRADAS REG0019 
000360      *    1.3   02/08/88   RJS   REG-0211  CORRIGE CALCULO DO    REG0020 
000370      *                           PERCENTUAL QUANDO TOTAL PONTOS  REG0021 
000380      *                           DA PROVA E ZERO                 REG0022 
000390      *    1.4   05/14/89   TCO   REG-0266  AMPLIADA TABELA DE    REG0023 
000400      *                           QUESTOES PARA 300 OCORRENCIAS   REG0024 
000410      *    1.5   09/30/90   TCO   REG-0301  GRAVA STATUS FAILED   REG0025 
000420      *                           QUANDO A QUESTAO DA RESPOSTA NAOREG0026 
000430      *                           E LOCALIZADA NA TABELA          REG0027 
000440      *    1.6   03/11/92   JMK   REG-0355  MARCA A SUBMISSAO COMOREG0028 
000450      *                           PROCESSADA ANTES DAS REGRAS DE  REG0029 
000460      *                           CONTEUDO, PARA EVITAR REENVIO   REG0030 
000470      *    1.7   08/19/94   JMK   REG-0409  AJUSTA SIMILARIDADE   REG0031 
000480      *                           CONJUNTO DE PALAVRAS DISTINTAS  REG0032 
000490      *    1.8   01/06/97   PAO   REG-0447  REVISADA MONTAGEM DO  REG0033 
000500      *                           FEEDBACK PARA RESPOSTAS LONGAS  REG0034 
000510      *    1.9   10/23/98   PAO   REG-0481  REVISAO GERAL P/ O ANOREG0035 
000520      *                           2000 - NENHUM CAMPO DE DATA COM REG0036 
000530      *                           DOIS DIGITOS DE ANO NO PROGRAMA REG0037 
000540      *    2.0   06/02/99   LKW   REG-0502  GRAVA 6 CASAS DE      REG0038 
000550      *                           FILLER NO REG. DE RESULTADO PARAREG0039 
000560      *                           CRESCIMENTO FUTURO              REG0040 
000570      *    2.1   03/14/2003 MWH   REG-0558  CORRIGE MOVE DE       REG0572 
000580      *                           PALAVRA-CHAVE QUE SO CARREGAVA AREG0573 
000590      *                           1A OCORRENCIA DA TABELA DE      REG0574A
000600      *                           ATE 10 ENTRADAS                 REG0574B
000610      *    2.2   11/09/2005 MWH   REG-0591  RETIRA O FILLER       REG0575 
000620      *                           EXCEDENTE DO REGISTRO DE        REG0576 
000630      *                           RESPOSTA (ANSIN) - NAO BATIA COMREG0577 
000640      *                           O LAYOUT GERADO A MONTANTE      REG0578 
000650      *    2.3   07/21/2008 SFT   REG-0629  GABARITO E RESPOSTA   REG0579 
000660      *                           PASSAM A SER ALINHADOS A        REG0580A
000670      *                           ESQUERDA                        REG0580B
000680      *                           ANTES DA COMPARACAO EXATA       REG0581 
000690      *-----------------------------------------------------------        
000700                                                                          
000710       ENVIRONMENT DIVISION.                                              
000720       CONFIGURATION SECTION.                                             
000730       SOURCE-COMPUTER. IBM-370.                                          
000740       OBJECT-COMPUTER. IBM-370.                                          
000750       SPECIAL-NAMES.                                                     
000760           CLASS LOWER-ALPHA IS 'a' THRU 'z'                              
000770           UPSI-0 IS WS-DEBUG-SWITCH.                                     
000780       INPUT-OUTPUT SECTION.                                              
000790       FILE-CONTROL.                                                      
000800      *    EXAM MASTER - READ ONCE AT STARTUP, TABLED, CLOSED.            
000810           SELECT EXAM-FILE ASSIGN TO EXAMIN                              
000820               ORGANIZATION IS SEQUENTIAL                                 
000830               ACCESS MODE IS SEQUENTIAL                                  
000840               FILE STATUS IS WS-EXAM-STATUS.                             
000850                                                                          
000860      *    QUESTION MASTER - SAME TREATMENT AS EXAMIN.                    
000870           SELECT QUESTION-FILE ASSIGN TO QSTIN                           
000880               ORGANIZATION IS SEQUENTIAL                                 
000890               ACCESS MODE IS SEQUENTIAL                                  
000900               FILE STATUS IS WS-QST-STATUS.                              
000910                                                                          
000920      *    SUBMITTED ANSWERS, SUBMISSION-ID SEQUENCE.                     
000930           SELECT ANSWER-FILE ASSIGN TO ANSIN                             
000940               ORGANIZATION IS SEQUENTIAL                                 
000950               ACCESS MODE IS SEQUENTIAL                                  
000960               FILE STATUS IS WS-ANS-STATUS.                              
000970                                                                          
000980      *    PER-ANSWER GRADING DETAIL, ONE RECORD PER SCORED               
000990      *    ANSWER.                                                        
001000           SELECT GRADED-FILE ASSIGN TO GRDOUT                            
001010               ORGANIZATION IS SEQUENTIAL                                 
001020               ACCESS MODE IS SEQUENTIAL                                  
001030               FILE STATUS IS WS-GRD-STATUS.                              
001040                                                                          
001050      *    PER-SUBMISSION RESULT, FEEDS SUBSTAT.                          
001060           SELECT RESULT-FILE ASSIGN TO RESOUT                            
001070               ORGANIZATION IS SEQUENTIAL                                 
001080               ACCESS MODE IS SEQUENTIAL                                  
001090               FILE STATUS IS WS-RES-STATUS.                              
001100                                                                          
001110       DATA DIVISION.                                                     
001120       FILE SECTION.                                                      
001130       FD  EXAM-FILE                                                      
001140           LABEL RECORD STANDARD                                          
001150           RECORD CONTAINS 110 CHARACTERS.                                
001160      *    EXAM MASTER INPUT - ONE PER EXAM, LOADED WHOLE INTO            
001170      *    WS-EXAM-TABLE AT STARTUP (SEE 0020).                           
001180       01  EXAM-REC.                                                      
001190           05  EXAM-ID                 PIC 9(06).                         
001200           05  EXAM-TITLE              PIC X(40).                         
001210           05  EXAM-COURSE-CODE        PIC X(10).                         
001220           05  EXAM-COURSE-NAME        PIC X(30).                         
001230           05  EXAM-DURATION-MIN       PIC 9(04).                         
001240           05  EXAM-TOTAL-MARKS        PIC S9(04)V99.                     
001250           05  EXAM-PASSING-MARKS      PIC S9(04)V99.                     
001260           05  EXAM-ACTIVE-FLAG        PIC X(01).                         
001270           05  EXAM-AVAILABLE-FLAG     PIC X(01).                         
001280           05  FILLER                  PIC X(06).                         
001290                                                                          
001300       FD  QUESTION-FILE                                                  
001310           LABEL RECORD STANDARD                                          
001320           RECORD CONTAINS 440 CHARACTERS.                                
001330      *    QUESTION MASTER INPUT - ONE PER EXAM QUESTION, LOADED          
001340      *    WHOLE INTO WS-QUESTION-TABLE AT STARTUP (SEE 0030).            
001350       01  QUESTION-REC.                                                  
001360           05  QST-R-EXAM-ID           PIC 9(06).                         
001370           05  QST-R-ID                PIC 9(06).                         
001380           05  QST-R-ORDER             PIC 9(03).                         
001390           05  QST-R-TYPE              PIC X(10).                         
001400           05  QST-R-MARKS             PIC S9(03)V99.                     
001410           05  QST-R-EXPECTED          PIC X(200).                        
001420           05  QST-R-KW-COUNT          PIC 9(02).                         
001430           05  QST-R-KEYWORDS.                                            
001440               10  QST-R-KEYWORD OCCURS 10 TIMES                          
001450                                       PIC X(20).                         
001460           05  FILLER                  PIC X(08).                         
001470                                                                          
001480       FD  ANSWER-FILE                                                    
001490           LABEL RECORD STANDARD                                          
001500           RECORD CONTAINS 524 CHARACTERS.                                
001510      *    ONE SUBMITTED ANSWER PER RECORD - ANSIN ARRIVES IN             
001520      *    SUBMISSION-ID SEQUENCE, MANY ANSWER RECORDS PER                
001530      *    SUBMISSION.                                                    
001540       01  ANS-REC.                                                       
001550           05  ANS-SUB-ID              PIC 9(06).                         
001560           05  ANS-STUDENT-ID          PIC 9(06).                         
001570           05  ANS-EXAM-ID             PIC 9(06).                         
001580           05  ANS-QST-ID              PIC 9(06).                         
001590           05  ANS-TEXT                PIC X(500).                        
001600                                                                          
001610       FD  GRADED-FILE                                                    
001620           LABEL RECORD STANDARD                                          
001630           RECORD CONTAINS 180 CHARACTERS.                                
001640      *    ONE GRADED ANSWER PER RECORD, WRITTEN BY SUBGRADE FOR          
001650      *    EVERY ANSWER ACTUALLY SCORED - REJECTED SUBMISSIONS            
001660      *    PRODUCE NO GRADED RECORDS.                                     
001670       01  GRADED-REC.                                                    
001680           05  GRD-SUB-ID              PIC 9(06).                         
001690           05  GRD-QST-ID              PIC 9(06).                         
001700           05  GRD-SCORE               PIC S9(03)V99.                     
001710           05  GRD-CORRECT             PIC X(01).                         
001720           05  GRD-METHOD              PIC X(20).                         
001730           05  GRD-KW-SCORE            PIC SV999.                         
001740           05  GRD-SIM-SCORE           PIC SV999.                         
001750           05  GRD-LEN-SCORE           PIC SV999.                         
001760           05  GRD-COMBINED            PIC SV999.                         
001770           05  GRD-WORD-COUNT          PIC 9(04).                         
001780           05  GRD-FEEDBACK            PIC X(120).                        
001790           05  FILLER                  PIC X(06).                         
001800                                                                          
001810       FD  RESULT-FILE                                                    
001820           LABEL RECORD STANDARD                                          
001830           RECORD CONTAINS 170 CHARACTERS.                                
001840      *    ONE RESULT PER SUBMISSION - GRADED, REJECTED OR FAILED         
001850      *    - FEEDING SUBSTAT'S CONTROL-BREAK REPORT.                      
001860       01  RESULT-REC.                                                    
001870           05  RES-SUB-ID              PIC 9(06).                         
001880           05  RES-STUDENT-ID          PIC 9(06).                         
001890           05  RES-EXAM-ID             PIC 9(06).                         
001900           05  RES-STATUS              PIC X(12).                         
001910           05  RES-TOTAL-SCORE         PIC S9(04)V99.                     
001920           05  RES-PERCENTAGE          PIC S9(03)V99.                     
001930           05  RES-PASSED              PIC X(01).                         
001940           05  RES-FEEDBACK            PIC X(120).                        
001950           05  FILLER                  PIC X(08).                         
001960                                                                          
001970       WORKING-STORAGE SECTION.                                           
001980       77  WS-SUBMISSION-TOTAL         PIC 9(06) COMP VALUE ZERO.         
001990                                                                          
002000      *    UPSI-0 FROM SPECIAL-NAMES - OPERATOR CAN FLIP THIS ON          
002010      *    THE JCL EXEC CARD TO GET THE END-OF-JOB COUNT DUMP.            
002020       01  WS-DEBUG-SWITCH             PIC X VALUE 'N'.                   
002030                                                                          
002040      *    ONE 2-BYTE STATUS PER FILE, CHECKED AFTER EVERY OPEN/          
002050      *    READ/WRITE.                                                    
002060       01  WS-FILE-STATUSES.                                              
002070           05  WS-EXAM-STATUS          PIC X(02) VALUE SPACES.            
002080           05  WS-QST-STATUS           PIC X(02) VALUE SPACES.            
002090           05  WS-ANS-STATUS           PIC X(02) VALUE SPACES.            
002100           05  WS-GRD-STATUS           PIC X(02) VALUE SPACES.            
002110           05  WS-RES-STATUS           PIC X(02) VALUE SPACES.            
002120           05  FILLER                  PIC X(02) VALUE SPACES.            
002130                                                                          
002140      *    88-LEVEL CONDITION SWITCHES DRIVING THE MAIN ANSIN LOOP        
002150      *    AND THE SUBVAL/SUBGRADE DECISION LOGIC.                        
002160       01  WS-SWITCHES.                                                   
002170           05  WS-MORE-ANSWERS-SW      PIC X VALUE 'Y'.                   
002180               88  MORE-ANSWERS-EXIST  VALUE 'Y'.                         
002190               88  NO-MORE-ANSWERS     VALUE 'N'.                         
002200           05  WS-SUBMISSION-VALID-SW  PIC X VALUE 'Y'.                   
002210               88  SUBMISSION-IS-VALID    VALUE 'Y'.                      
002220               88  SUBMISSION-IS-INVALID  VALUE 'N'.                      
002230           05  WS-ALREADY-SUBMITTED-SW PIC X VALUE 'N'.                   
002240           05  WS-BAD-QUESTION-SW      PIC X VALUE 'N'.                   
002250           05  WS-DUP-QUESTION-SW      PIC X VALUE 'N'.                   
002260           05  WS-GRADE-FAILED-SW      PIC X VALUE 'N'.                   
002270           05  WS-CAND-QUALIFIES-SW    PIC X VALUE 'N'.                   
002280           05  WS-ALREADY-IN-DISTINCT-SW PIC X VALUE 'N'.                 
002290           05  WS-MEMBER-FOUND-SW      PIC X VALUE 'N'.                   
002300           05  WS-SUBSTR-FOUND-SW      PIC X VALUE 'N'.                   
002310           05  FILLER                  PIC X VALUE SPACE.                 
002320                                                                          
002330      *    ALL TABLE SUBSCRIPTS AND RUN COUNTERS - GROUPED UNDER          
002340      *    ONE COMP CLAUSE SO EVERY ELEMENT IS BINARY.                    
002350       01  WS-COUNTERS-AND-INDEXES COMP.                                  
002360           05  WS-EXAM-COUNT           PIC 9(04).                         
002370           05  WS-QUESTION-COUNT       PIC 9(04).                         
002380           05  WS-PROCESSED-COUNT      PIC 9(04).                         
002390           05  WS-SUBANS-COUNT         PIC 9(04).                         
002400           05  WS-SCAN-IX              PIC 9(04).                         
002410           05  WS-ANS-IX               PIC 9(04).                         
002420           05  WS-INNER-IX             PIC 9(04).                         
002430           05  WS-FOUND-EXAM-IX        PIC 9(04).                         
002440           05  WS-FOUND-QST-IX         PIC 9(04).                         
002450           05  WS-EXP-IX               PIC 9(04).                         
002460           05  WS-SUB-IX               PIC 9(04).                         
002470           05  WS-EXP-WORD-IX          PIC 9(04).                         
002480           05  WS-EXP-WORD-COUNT       PIC 9(04).                         
002490           05  WS-SUB-WORD-COUNT       PIC 9(04).                         
002500           05  WS-EXP-DISTINCT-COUNT   PIC 9(04).                         
002510           05  WS-WORD-LIST-COUNT      PIC 9(04).                         
002520           05  WS-WORD-BUILD-LEN       PIC 9(02).                         
002530           05  WS-SCAN-POS             PIC 9(04).                         
002540           05  WS-SCAN-LEN             PIC 9(04).                         
002550           05  WS-KW-IX                PIC 9(02).                         
002560           05  WS-KW-TOTAL             PIC 9(02).                         
002570           05  WS-KW-MATCHED           PIC 9(02).                         
002580           05  WS-CAND-COUNT-TOTAL     PIC 9(02).                         
002590           05  WS-PICK-NUM             PIC 9(02).                         
002600           05  WS-EXTRACTED-COUNT      PIC 9(02).                         
002610           05  WS-BEST-IX              PIC 9(02).                         
002620           05  WS-BEST-COUNT           PIC 9(03).                         
002630           05  WS-BEST-POS             PIC 9(04).                         
002640           05  WS-COMPUTED-LEN         PIC 9(02).                         
002650           05  WS-NEEDLE-LEN           PIC 9(02).                         
002660           05  WS-START-POS            PIC 9(04).                         
002670           05  WS-MAX-START            PIC 9(04).                         
002680           05  WS-FB-PTR               PIC 9(03).                         
002690           05  FILLER                  PIC 9(02).                         
002700                                                                          
002710      *    HOLDS THE KEY FIELDS OF THE SUBMISSION CURRENTLY BEING         
002720      *    COLLECTED/VALIDATED/GRADED.                                    
002730       01  WS-HOLD-AREA.                                                  
002740           05  WS-HOLD-SUB-ID          PIC 9(06).                         
002750           05  WS-HOLD-STUDENT-ID      PIC 9(06).                         
002760           05  WS-HOLD-EXAM-ID         PIC 9(06).                         
002770      *    REDEFINES THE STUDENT-ID/EXAM-ID PAIR AS ONE 12-DIGIT          
002780      *    KEY FOR A SINGLE-FIELD COMPARE AGAINST                         
002790      *    WS-PROC-KEY-ENTRY.                                             
002800       01  WS-HOLD-STUDENT-EXAM-KEY REDEFINES WS-HOLD-AREA.               
002810           05  FILLER                  PIC 9(06).                         
002820           05  WS-HOLD-SE-KEY          PIC 9(12).                         
002830                                                                          
002840      *    EXAM-ID/QUESTION-ID PAIR BEING LOOKED UP IN                    
002850      *    WS-QUESTION-TABLE.                                             
002860       01  WS-SEARCH-KEYS.                                                
002870           05  WS-SEARCH-EXAM-ID       PIC 9(06).                         
002880           05  WS-SEARCH-QST-ID        PIC 9(06).                         
002890       01  WS-SEARCH-KEY REDEFINES WS-SEARCH-KEYS                         
002900                                       PIC 9(12).                         
002910                                                                          
002920      *    IN-MEMORY COPY OF EXAMIN, LOADED ONCE AT STARTUP -             
002930      *    EVERY SUBMISSION IS VALIDATED AND GRADED AGAINST THIS          
002940      *    TABLE, NEVER AGAINST EXAMIN AGAIN.                             
002950       01  WS-EXAM-TABLE.                                                 
002960           05  WS-EXAM-ENTRY OCCURS 50 TIMES.                             
002970               10  WS-EXAM-ID          PIC 9(06).                         
002980               10  WS-EXAM-TITLE       PIC X(40).                         
002990               10  WS-EXAM-COURSE-CODE PIC X(10).                         
003000               10  WS-EXAM-COURSE-NAME PIC X(30).                         
003010               10  WS-EXAM-DURATION-MIN PIC 9(04).                        
003020               10  WS-EXAM-TOTAL-MARKS PIC S9(04)V99.                     
003030               10  WS-EXAM-PASSING-MARKS PIC S9(04)V99.                   
003040               10  WS-EXAM-ACTIVE-FLAG PIC X(01).                         
003050               10  WS-EXAM-AVAILABLE-FLAG PIC X(01).                      
003060                                                                          
003070      *    IN-MEMORY COPY OF QSTIN, LOADED ONCE AT STARTUP - SAME         
003080      *    PURPOSE AS WS-EXAM-TABLE ABOVE, ONE ENTRY PER QUESTION.        
003090       01  WS-QUESTION-TABLE.                                             
003100           05  WS-QUESTION-ENTRY OCCURS 300 TIMES.                        
003110               10  WS-QST-EXAM-ID      PIC 9(06).                         
003120               10  WS-QST-ID           PIC 9(06).                         
003130               10  WS-QST-ORDER        PIC 9(03).                         
003140               10  WS-QST-TYPE         PIC X(10).                         
003150               10  WS-QST-MARKS        PIC S9(03)V99.                     
003160               10  WS-QST-EXPECTED     PIC X(200).                        
003170               10  WS-QST-KW-COUNT     PIC 9(02).                         
003180               10  WS-QST-KEYWORD OCCURS 10 TIMES                         
003190                                       PIC X(20).                         
003200      *    REDEFINES EACH QUESTION ENTRY'S EXAM/QUESTION ID               
003210      *    PAIR AS ONE 12-DIGIT KEY FOR THE LOOKUP IN                     
003220      *    0335-FIND-QUESTION.                                            
003230       01  WS-QUESTION-KEY-TABLE REDEFINES WS-QUESTION-TABLE.             
003240           05  WS-QST-KEY-ENTRY OCCURS 300 TIMES.                         
003250               10  WS-QST-KEY-N        PIC 9(12).                         
003260               10  FILLER              PIC X(420).                        
003270                                                                          
003280      *    STUDENT/EXAM PAIRS ALREADY SEEN THIS RUN - CATCHES A           
003290      *    REPEAT SUBMISSION EVEN IF THE EARLIER ONE WAS REJECTED         
003300      *    (SEE 0395-MARK-PROCESSED, REQ-0355).                           
003310       01  WS-PROCESSED-TABLE.                                            
003320           05  WS-PROCESSED-ENTRY OCCURS 500 TIMES.                       
003330               10  WS-PROC-STUDENT-ID  PIC 9(06).                         
003340               10  WS-PROC-EXAM-ID     PIC 9(06).                         
003350      *    SAME TABLE AS ONE 12-DIGIT KEY PER ENTRY FOR A SINGLE-         
003360      *    FIELD COMPARE IN 0320-CHECK-ALREADY-SUBMITTED.                 
003370       01  WS-PROCESSED-TABLE-KEYS REDEFINES WS-PROCESSED-TABLE.          
003380           05  WS-PROC-KEY-ENTRY OCCURS 500 TIMES                         
003390                                       PIC 9(12).                         
003400                                                                          
003410      *    ALL ANSWERS FOR THE SUBMISSION CURRENTLY BEING                 
003420      *    COLLECTED, LOADED BY 0210-COLLECT-SUBMISSION.                  
003430       01  WS-SUBANS-TABLE.                                               
003440           05  WS-SUBANS-ENTRY OCCURS 60 TIMES.                           
003450               10  WS-SUBANS-QST-ID    PIC 9(06).                         
003460               10  WS-SUBANS-TEXT      PIC X(500).                        
003470           05  FILLER                  PIC X(01).                         
003480                                                                          
003490      *    WORK FIELDS SHARED ACROSS THE THREE GRADING METHODS -          
003500      *    THE ANSWER/EXPECTED TEXT BEING SCORED, THE THREE               
003510      *    COMPONENT SCORES AND THE COMBINED SCORE.                       
003520       01  WS-SCORING-AREAS.                                              
003530           05  WS-EXPECTED-TEXT        PIC X(200).                        
003540           05  WS-EXPECTED-UPPER       PIC X(200).                        
003550           05  WS-ANSWER-TEXT          PIC X(500).                        
003560           05  WS-LC-ANSWER            PIC X(500).                        
003570           05  WS-QUESTION-MARKS       PIC S9(03)V99.                     
003580           05  WS-TOTAL-SCORE          PIC S9(05)V99.                     
003590           05  WS-KEYWORD-SCORE        PIC S9V999.                        
003600           05  WS-SIMILARITY-SCORE     PIC S9V999.                        
003610           05  WS-LENGTH-SCORE         PIC S9V999.                        
003620           05  WS-COMBINED-SCORE       PIC S9V999.                        
003630           05  WS-PCT-EDIT             PIC ZZ9.99.                        
003640           05  WS-REJECT-REASON        PIC X(20).                         
003650           05  WS-NEEDLE               PIC X(20).                         
003660           05  WS-TRIM-POS             PIC 9(03) COMP.                    
003670           05  WS-TRIM-LEN             PIC 9(03) COMP.                    
003680           05  WS-ANSWER-TRIMMED       PIC X(500).                        
003690           05  WS-EXPECTED-TRIMMED     PIC X(200).                        
003700           05  FILLER                  PIC X(05).                         
003710                                                                          
003720      *    WORK FIELDS FOR 0640-TOKENIZE-TEXT - THE TEXT BEING            
003730      *    SPLIT AND THE RESULTING BLANK-DELIMITED WORD LIST.             
003740       01  WS-TOKENIZE-AREAS.                                             
003750           05  WS-SCAN-TEXT            PIC X(500).                        
003760           05  WS-WORD-LIST.                                              
003770               10  WS-WORD-ENTRY OCCURS 80 TIMES                          
003780                                       PIC X(20).                         
003790           05  WS-WORD-BUILD           PIC X(20).                         
003800           05  WS-LEN-WORK             PIC X(20).                         
003810           05  FILLER                  PIC X(04).                         
003820                                                                          
003830      *    TOKENIZED WORDS FROM THE EXPECTED ANSWER, BEFORE               
003840      *    DEDUPING.                                                      
003850       01  WS-EXP-WORDS.                                                  
003860           05  WS-EXP-WORD OCCURS 80 TIMES PIC X(20).                     
003870           05  FILLER                  PIC X(04).                         
003880      *    TOKENIZED WORDS FROM THE SUBMITTED ANSWER.                     
003890       01  WS-SUB-WORDS.                                                  
003900           05  WS-SUB-WORD OCCURS 80 TIMES PIC X(20).                     
003910           05  FILLER                  PIC X(04).                         
003920      *    DISTINCT EXPECTED WORDS, AFTER 0650-DEDUPE-EXP-WORDS -         
003930      *    WHAT THE SIMILARITY SCORE ACTUALLY COUNTS AGAINST.             
003940       01  WS-EXP-DISTINCT.                                               
003950           05  WS-EXP-DISTINCT-WORD OCCURS 80 TIMES PIC X(20).            
003960           05  FILLER                  PIC X(04).                         
003970                                                                          
003980      *    CANDIDATE WORDS AND THEIR OCCURRENCE COUNTS, BUILT BY          
003990      *    0680-EXTRACT-KEYWORDS WHEN A QUESTION CARRIES NO               
004000      *    KEYWORDS OF ITS OWN (REQ-0203).                                
004010       01  WS-KEYWORD-CANDIDATES.                                         
004020           05  WS-CAND-TEST-WORD       PIC X(20).                         
004030           05  WS-CAND-ENTRY OCCURS 40 TIMES.                             
004040               10  WS-CAND-WORD        PIC X(20).                         
004050               10  WS-CAND-COUNT       PIC 9(03) COMP.                    
004060               10  WS-CAND-FIRST-POS   PIC 9(04) COMP.                    
004070               10  WS-CAND-USED        PIC X(01).                         
004080           05  FILLER                  PIC X(04).                         
004090      *    THE TOP 5 CANDIDATES CHOSEN BY 0685-SELECT-TOP-FIVE,           
004100      *    USED IN PLACE OF QUESTION-SUPPLIED KEYWORDS.                   
004110       01  WS-EXTRACTED-KEYWORDS.                                         
004120           05  WS-EXTRACTED-KEYWORD OCCURS 5 TIMES PIC X(20).             
004130           05  FILLER                  PIC X(04).                         
004140                                                                          
004150       PROCEDURE DIVISION.                                                
004160                                                                          
004170      *    OPEN ALL FIVE FILES FOR THE RUN - THREE MASTER/                
004180      *    SUBMISSION INPUTS AND THE TWO OUTPUTS THIS JOB                 
004190      *    PRODUCES.  ANY OPEN FAILURE HERE IS FATAL, THE JOB             
004200      *    CANNOT PROCEED WITHOUT ITS FILES.                              
004210       0010-OPEN-FILES.                                                   
004220           OPEN INPUT EXAM-FILE                                           
004230           IF WS-EXAM-STATUS NOT = '00'                                   
004240              DISPLAY 'GRADEBAT - CANNOT OPEN EXAMIN, STATUS '            
004250                       WS-EXAM-STATUS                                     
004260              STOP RUN.                                                   
004270           OPEN INPUT QUESTION-FILE                                       
004280           IF WS-QST-STATUS NOT = '00'                                    
004290              DISPLAY 'GRADEBAT - CANNOT OPEN QSTIN, STATUS '             
004300                       WS-QST-STATUS                                      
004310              STOP RUN.                                                   
004320           OPEN INPUT ANSWER-FILE                                         
004330           IF WS-ANS-STATUS NOT = '00'                                    
004340              DISPLAY 'GRADEBAT - CANNOT OPEN ANSIN, STATUS '             
004350                       WS-ANS-STATUS                                      
004360              STOP RUN.                                                   
004370           OPEN OUTPUT GRADED-FILE                                        
004380           IF WS-GRD-STATUS NOT = '00'                                    
004390              DISPLAY 'GRADEBAT - CANNOT OPEN GRDOUT, STATUS '            
004400                       WS-GRD-STATUS                                      
004410              STOP RUN.                                                   
004420           OPEN OUTPUT RESULT-FILE                                        
004430           IF WS-RES-STATUS NOT = '00'                                    
004440              DISPLAY 'GRADEBAT - CANNOT OPEN RESOUT, STATUS '            
004450                       WS-RES-STATUS                                      
004460              STOP RUN.                                                   
004470           MOVE ZERO TO WS-EXAM-COUNT                                     
004480           MOVE ZERO TO WS-QUESTION-COUNT                                 
004490           MOVE ZERO TO WS-PROCESSED-COUNT.                               
004500                                                                          
004510      *    LOADS EXAMIN INTO WS-EXAM-TABLE, ONE ENTRY PER EXAM, SO        
004520      *    SUBVAL CAN LOOK UP AN EXAM BY ID WITHOUT REREADING THE         
004530      *    FILE FOR EVERY SUBMISSION.                                     
004540       0020-LOAD-EXAM-TABLE.                                              
004550           READ EXAM-FILE                                                 
004560           IF WS-EXAM-STATUS = '10'                                       
004570              GO TO 0030-LOAD-QUESTION-TABLE.                             
004580           IF WS-EXAM-STATUS NOT = '00'                                   
004590              DISPLAY 'GRADEBAT - EXAMIN READ ERROR, STATUS '             
004600                       WS-EXAM-STATUS                                     
004610              PERFORM 0950-ABEND THRU 0950-EXIT.                          
004620           IF WS-EXAM-COUNT >= 50                                         
004630              DISPLAY 'GRADEBAT - EXAM TABLE FULL, RECORD SKIPPED'        
004640              GO TO 0020-LOAD-EXAM-TABLE.                                 
004650           ADD 1 TO WS-EXAM-COUNT                                         
004660           MOVE EXAM-ID             TO WS-EXAM-ID (WS-EXAM-COUNT)         
004670           MOVE EXAM-TITLE TO WS-EXAM-TITLE (WS-EXAM-COUNT)               
004680           MOVE EXAM-COURSE-CODE    TO                                    
004690                WS-EXAM-COURSE-CODE (WS-EXAM-COUNT)                       
004700           MOVE EXAM-COURSE-NAME    TO                                    
004710                WS-EXAM-COURSE-NAME (WS-EXAM-COUNT)                       
004720           MOVE EXAM-DURATION-MIN   TO                                    
004730                WS-EXAM-DURATION-MIN (WS-EXAM-COUNT)                      
004740           MOVE EXAM-TOTAL-MARKS    TO                                    
004750                WS-EXAM-TOTAL-MARKS (WS-EXAM-COUNT)                       
004760           MOVE EXAM-PASSING-MARKS  TO                                    
004770                WS-EXAM-PASSING-MARKS (WS-EXAM-COUNT)                     
004780           MOVE EXAM-ACTIVE-FLAG    TO                                    
004790                WS-EXAM-ACTIVE-FLAG (WS-EXAM-COUNT)                       
004800           MOVE EXAM-AVAILABLE-FLAG TO                                    
004810                WS-EXAM-AVAILABLE-FLAG (WS-EXAM-COUNT)                    
004820           GO TO 0020-LOAD-EXAM-TABLE.                                    
004830                                                                          
004840      *    LOADS QSTIN INTO WS-QUESTION-TABLE THE SAME WAY.  EACH         
004850      *    ITS UP-TO-10 KEYWORDS ARE LOADED ONE AT A TIME BY              
004860      *    0035-LOAD-ONE-KEYWORD BELOW (REQ-0558) - A SINGLE              
004870      *    GROUP MOVE OF QST-R-KEYWORDS WOULD ONLY FILL SLOT 1.           
004880       0030-LOAD-QUESTION-TABLE.                                          
004890           READ QUESTION-FILE                                             
004900           IF WS-QST-STATUS = '10'                                        
004910              GO TO 0040-CLOSE-MASTER-FILES.                              
004920           IF WS-QST-STATUS NOT = '00'                                    
004930              DISPLAY 'GRADEBAT - QSTIN READ ERROR, STATUS '              
004940                       WS-QST-STATUS                                      
004950              PERFORM 0950-ABEND THRU 0950-EXIT.                          
004960           IF WS-QUESTION-COUNT >= 300                                    
004970              DISPLAY 'GRADEBAT - QUESTION TABLE FULL, SKIPPED'           
004980              GO TO 0030-LOAD-QUESTION-TABLE.                             
004990           ADD 1 TO WS-QUESTION-COUNT                                     
005000           MOVE QST-R-EXAM-ID TO                                          
005010                WS-QST-EXAM-ID (WS-QUESTION-COUNT)                        
005020           MOVE QST-R-ID       TO WS-QST-ID (WS-QUESTION-COUNT)           
005030           MOVE QST-R-ORDER    TO WS-QST-ORDER (WS-QUESTION-COUNT)        
005040           MOVE QST-R-TYPE     TO WS-QST-TYPE (WS-QUESTION-COUNT)         
005050           MOVE QST-R-MARKS    TO WS-QST-MARKS (WS-QUESTION-COUNT)        
005060           MOVE QST-R-EXPECTED TO                                         
005070                WS-QST-EXPECTED (WS-QUESTION-COUNT)                       
005080           MOVE QST-R-KW-COUNT TO                                         
005090                WS-QST-KW-COUNT (WS-QUESTION-COUNT)                       
005100           PERFORM 0035-LOAD-ONE-KEYWORD THRU 0035-EXIT                   
005110                   VARYING WS-KW-IX FROM 1 BY 1                           
005120                   UNTIL WS-KW-IX > 10                                    
005130           GO TO 0030-LOAD-QUESTION-TABLE.                                
005140                                                                          
005150      *    MOVES ONE KEYWORD SLOT AT A TIME, VARIED BY WS-KW-IX           
005160      *    FROM 0030 ABOVE - SEE REQ-0558 IN THE CHANGE LOG.              
005170       0035-LOAD-ONE-KEYWORD.                                             
005180           MOVE QST-R-KEYWORD (WS-KW-IX) TO                               
005190                WS-QST-KEYWORD (WS-QUESTION-COUNT WS-KW-IX).              
005200       0035-EXIT.                                                         
005210           EXIT.                                                          
005220                                                                          
005230      *    BOTH MASTER FILES ARE FULLY IN TABLES NOW - CLOSE THEM         
005240      *    BEFORE THE SUBMISSION PASS BEGINS.                             
005250       0040-CLOSE-MASTER-FILES.                                           
005260           CLOSE EXAM-FILE                                                
005270           CLOSE QUESTION-FILE.                                           
005280                                                                          
005290      *    PRIMING READ FOR THE MAIN ANSIN LOOP, CLASSIC COBOL            
005300      *    READ-AHEAD STYLE.                                              
005310       0100-PRIME-ANSWER-READ.                                            
005320           PERFORM 0250-READ-NEXT-ANSWER THRU 0250-EXIT.                  
005330           GO TO 0200-PROCESS-NEXT-SUBMISSION.                            
005340                                                                          
005350      *    MAIN SUBMISSION LOOP.  EACH PASS COLLECTS ONE STUDENT/         
005360      *    EXAM SUBMISSION'S ANSWERS, VALIDATES IT (SUBVAL),              
005370      *    AND EITHER GRADES IT (SUBGRADE) OR REJECTS IT.                 
005380       0200-PROCESS-NEXT-SUBMISSION.                                      
005390           IF NO-MORE-ANSWERS                                             
005400              GO TO 0900-FINISH.                                          
005410           ADD 1 TO WS-SUBMISSION-TOTAL                                   
005420           PERFORM 0210-COLLECT-SUBMISSION THRU 0210-EXIT.                
005430           PERFORM 0300-VALIDATE-SUBMISSION THRU 0300-EXIT.               
005440           IF SUBMISSION-IS-VALID                                         
005450              PERFORM 0400-GRADE-SUBMISSION THRU 0400-EXIT                
005460           ELSE                                                           
005470              PERFORM 0380-REJECT-SUBMISSION THRU 0380-EXIT.              
005480           GO TO 0200-PROCESS-NEXT-SUBMISSION.                            
005490                                                                          
005500      *    ANSIN IS IN SUBMISSION-ID ORDER - THIS PARAGRAPH READS         
005510      *    ALL ANSWER RECORDS FOR ONE SUBMISSION ID INTO                  
005520      *    WS-SUBANS-TABLE BEFORE VALIDATION OR GRADING BEGINS.           
005530       0210-COLLECT-SUBMISSION.                                           
005540           MOVE ANS-SUB-ID     TO WS-HOLD-SUB-ID                          
005550           MOVE ANS-STUDENT-ID TO WS-HOLD-STUDENT-ID                      
005560           MOVE ANS-EXAM-ID    TO WS-HOLD-EXAM-ID                         
005570           MOVE ZERO TO WS-SUBANS-COUNT.                                  
005580       0215-COLLECT-LOOP.                                                 
005590           IF WS-SUBANS-COUNT >= 60                                       
005600              DISPLAY 'GRADEBAT - SUBMISSION ANSWER TABLE FULL'           
005610              PERFORM 0250-READ-NEXT-ANSWER THRU 0250-EXIT                
005620              GO TO 0218-CHECK-MORE.                                      
005630           ADD 1 TO WS-SUBANS-COUNT                                       
005640           MOVE ANS-QST-ID TO WS-SUBANS-QST-ID (WS-SUBANS-COUNT)          
005650           MOVE ANS-TEXT   TO WS-SUBANS-TEXT (WS-SUBANS-COUNT)            
005660           PERFORM 0250-READ-NEXT-ANSWER THRU 0250-EXIT.                  
005670       0218-CHECK-MORE.                                                   
005680           IF MORE-ANSWERS-EXIST AND ANS-SUB-ID = WS-HOLD-SUB-ID          
005690              GO TO 0215-COLLECT-LOOP.                                    
005700       0210-EXIT.                                                         
005710           EXIT.                                                          
005720                                                                          
005730      *    SHARED READ ROUTINE FOR ANSIN - SETS THE EOF SWITCH ON         
005740      *    STATUS '10', ABENDS ON ANY OTHER BAD STATUS.                   
005750       0250-READ-NEXT-ANSWER.                                             
005760           READ ANSWER-FILE                                               
005770           IF WS-ANS-STATUS = '10'                                        
005780              MOVE 'N' TO WS-MORE-ANSWERS-SW                              
005790              GO TO 0250-EXIT.                                            
005800           IF WS-ANS-STATUS NOT = '00'                                    
005810              DISPLAY 'GRADEBAT - ANSIN READ ERROR, STATUS '              
005820                       WS-ANS-STATUS                                      
005830              PERFORM 0950-ABEND THRU 0950-EXIT.                          
005840       0250-EXIT.                                                         
005850           EXIT.                                                          
005860                                                                          
005870      *    SUBVAL - RUNS ALL SIX VALIDATION RULES IN SPEC ORDER.          
005880      *    THE FIRST RULE THAT FAILS SETS THE REJECT REASON AND           
005890      *    SHORT-CIRCUITS THE REST.                                       
005900       0300-VALIDATE-SUBMISSION.                                          
005910           MOVE 'Y' TO WS-SUBMISSION-VALID-SW                             
005920           MOVE SPACES TO WS-REJECT-REASON                                
005930      *    RULE 1 - THE EXAM ID ON THE SUBMISSION MUST EXIST.             
005940           PERFORM 0310-FIND-EXAM THRU 0310-EXIT.                         
005950           IF WS-FOUND-EXAM-IX = ZERO                                     
005960              MOVE 'N' TO WS-SUBMISSION-VALID-SW                          
005970              MOVE 'INVALID EXAM ID' TO WS-REJECT-REASON                  
005980              GO TO 0300-EXIT.                                            
005990      *    RULE 2 - THE EXAM MUST BE FLAGGED AVAILABLE.                   
006000           IF WS-EXAM-AVAILABLE-FLAG (WS-FOUND-EXAM-IX) NOT = 'Y'         
006010              MOVE 'N' TO WS-SUBMISSION-VALID-SW                          
006020              MOVE 'EXAM NOT AVAILABLE' TO WS-REJECT-REASON               
006030              GO TO 0300-EXIT.                                            
006040      *    RULE 3 - ONE SUBMISSION PER STUDENT PER EXAM.                  
006050           PERFORM 0320-CHECK-ALREADY-SUBMITTED THRU 0320-EXIT.           
006060           IF WS-ALREADY-SUBMITTED-SW = 'Y'                               
006070              MOVE 'N' TO WS-SUBMISSION-VALID-SW                          
006080              MOVE 'ALREADY SUBMITTED' TO WS-REJECT-REASON                
006090              GO TO 0300-EXIT.                                            
006100      *    ONE ATTEMPT PER STUDENT/EXAM IS NOW SPOKEN FOR, WHETHERREG0355 
006110      *    OR NOT IT SURVIVES THE CONTENT CHECKS BELOW - SEE 1.6  REG0355 
006120           PERFORM 0395-MARK-PROCESSED THRU 0395-EXIT.                    
006130      *    RULE 4 - AT LEAST ONE ANSWER MUST HAVE BEEN SUBMITTED.         
006140           IF WS-SUBANS-COUNT = ZERO                                      
006150              MOVE 'N' TO WS-SUBMISSION-VALID-SW                          
006160              MOVE 'NO ANSWERS' TO WS-REJECT-REASON                       
006170              GO TO 0300-EXIT.                                            
006180      *    RULE 5 - EVERY ANSWERED QUESTION MUST BELONG TO THIS           
006190      *    EXAM.                                                          
006200           PERFORM 0330-CHECK-QUESTIONS-IN-EXAM THRU 0330-EXIT.           
006210           IF WS-BAD-QUESTION-SW = 'Y'                                    
006220              MOVE 'N' TO WS-SUBMISSION-VALID-SW                          
006230              MOVE 'QUESTION NOT IN EXAM' TO WS-REJECT-REASON             
006240              GO TO 0300-EXIT.                                            
006250      *    RULE 6 - NO QUESTION MAY BE ANSWERED TWICE.                    
006260           PERFORM 0340-CHECK-DUPLICATE-QUESTIONS THRU 0340-EXIT.         
006270           IF WS-DUP-QUESTION-SW = 'Y'                                    
006280              MOVE 'N' TO WS-SUBMISSION-VALID-SW                          
006290              MOVE 'DUPLICATE QUESTION' TO WS-REJECT-REASON.              
006300       0300-EXIT.                                                         
006310           EXIT.                                                          
006320                                                                          
006330      *    LINEAR SCAN OF WS-EXAM-TABLE FOR WS-HOLD-EXAM-ID.  THE         
006340      *    TABLE TOPS OUT AT 50 ENTRIES SO A SEQUENTIAL SEARCH IS         
006350      *    CHEAP ENOUGH - NO NEED FOR A SEARCH ALL/INDEX SCHEME.          
006360       0310-FIND-EXAM.                                                    
006370           MOVE ZERO TO WS-FOUND-EXAM-IX                                  
006380           MOVE ZERO TO WS-SCAN-IX.                                       
006390       0311-SCAN-EXAM-TABLE.                                              
006400           ADD 1 TO WS-SCAN-IX                                            
006410           IF WS-SCAN-IX > WS-EXAM-COUNT                                  
006420              GO TO 0310-EXIT.                                            
006430           IF WS-EXAM-ID (WS-SCAN-IX) = WS-HOLD-EXAM-ID                   
006440              MOVE WS-SCAN-IX TO WS-FOUND-EXAM-IX                         
006450              GO TO 0310-EXIT.                                            
006460           GO TO 0311-SCAN-EXAM-TABLE.                                    
006470       0310-EXIT.                                                         
006480           EXIT.                                                          
006490                                                                          
006500      *    SCANS WS-PROCESSED-TABLE FOR THE STUDENT/EXAM COMBINED         
006510      *    KEY (WS-HOLD-SE-KEY) TO CATCH A REPEAT SUBMISSION.             
006520       0320-CHECK-ALREADY-SUBMITTED.                                      
006530           MOVE 'N' TO WS-ALREADY-SUBMITTED-SW                            
006540           MOVE ZERO TO WS-SCAN-IX.                                       
006550       0321-SCAN-PROCESSED-TABLE.                                         
006560           ADD 1 TO WS-SCAN-IX                                            
006570           IF WS-SCAN-IX > WS-PROCESSED-COUNT                             
006580              GO TO 0320-EXIT.                                            
006590           IF WS-PROC-KEY-ENTRY (WS-SCAN-IX) = WS-HOLD-SE-KEY             
006600              MOVE 'Y' TO WS-ALREADY-SUBMITTED-SW                         
006610              GO TO 0320-EXIT.                                            
006620           GO TO 0321-SCAN-PROCESSED-TABLE.                               
006630       0320-EXIT.                                                         
006640           EXIT.                                                          
006650                                                                          
006660      *    CONFIRMS EVERY ANSWERED QUESTION ID ACTUALLY BELONGS TO        
006670      *    THE SUBMITTED EXAM, VIA 0335-FIND-QUESTION.                    
006680       0330-CHECK-QUESTIONS-IN-EXAM.                                      
006690           MOVE 'N' TO WS-BAD-QUESTION-SW                                 
006700           MOVE ZERO TO WS-ANS-IX.                                        
006710       0331-CHECK-NEXT-ANSWER.                                            
006720           ADD 1 TO WS-ANS-IX                                             
006730           IF WS-ANS-IX > WS-SUBANS-COUNT                                 
006740              GO TO 0330-EXIT.                                            
006750           PERFORM 0335-FIND-QUESTION THRU 0335-EXIT.                     
006760           IF WS-FOUND-QST-IX = ZERO                                      
006770              MOVE 'Y' TO WS-BAD-QUESTION-SW                              
006780              GO TO 0330-EXIT.                                            
006790           GO TO 0331-CHECK-NEXT-ANSWER.                                  
006800       0330-EXIT.                                                         
006810           EXIT.                                                          
006820                                                                          
006830      *    LOOKS UP WS-HOLD-EXAM-ID / WS-SUBANS-QST-ID(WS-ANS-IX)         
006840      *    AS A SINGLE COMBINED KEY AGAINST WS-QST-KEY-N.                 
006850       0335-FIND-QUESTION.                                                
006860      *    LOOKS UP WS-HOLD-EXAM-ID / WS-SUBANS-QST-ID(WS-ANS-IX)         
006870      *    AS A SINGLE COMBINED KEY AGAINST WS-QST-KEY-N.                 
006880           MOVE WS-HOLD-EXAM-ID TO WS-SEARCH-EXAM-ID                      
006890           MOVE WS-SUBANS-QST-ID (WS-ANS-IX) TO WS-SEARCH-QST-ID          
006900           MOVE ZERO TO WS-FOUND-QST-IX                                   
006910           MOVE ZERO TO WS-SCAN-IX.                                       
006920       0336-SCAN-QUESTION-TABLE.                                          
006930           ADD 1 TO WS-SCAN-IX                                            
006940           IF WS-SCAN-IX > WS-QUESTION-COUNT                              
006950              GO TO 0335-EXIT.                                            
006960           IF WS-QST-KEY-N (WS-SCAN-IX) = WS-SEARCH-KEY                   
006970              MOVE WS-SCAN-IX TO WS-FOUND-QST-IX                          
006980              GO TO 0335-EXIT.                                            
006990           GO TO 0336-SCAN-QUESTION-TABLE.                                
007000       0335-EXIT.                                                         
007010           EXIT.                                                          
007020                                                                          
007030      *    NESTED SCAN OVER WS-SUBANS-TABLE TO CATCH THE SAME             
007040      *    QUESTION ID ANSWERED TWICE IN ONE SUBMISSION.                  
007050       0340-CHECK-DUPLICATE-QUESTIONS.                                    
007060           MOVE 'N' TO WS-DUP-QUESTION-SW                                 
007070           MOVE ZERO TO WS-ANS-IX.                                        
007080       0341-OUTER-SCAN.                                                   
007090           ADD 1 TO WS-ANS-IX                                             
007100           IF WS-ANS-IX >= WS-SUBANS-COUNT                                
007110              GO TO 0340-EXIT.                                            
007120           MOVE WS-ANS-IX TO WS-INNER-IX.                                 
007130       0342-INNER-SCAN.                                                   
007140           ADD 1 TO WS-INNER-IX                                           
007150           IF WS-INNER-IX > WS-SUBANS-COUNT                               
007160              GO TO 0341-OUTER-SCAN.                                      
007170           IF WS-SUBANS-QST-ID (WS-ANS-IX) =                              
007180              WS-SUBANS-QST-ID (WS-INNER-IX)                              
007190              MOVE 'Y' TO WS-DUP-QUESTION-SW                              
007200              GO TO 0340-EXIT.                                            
007210           GO TO 0342-INNER-SCAN.                                         
007220       0340-EXIT.                                                         
007230           EXIT.                                                          
007240                                                                          
007250      *    WRITES A REJECTED RESULT RECORD CARRYING THE REASON SET        
007260      *    BY 0300-VALIDATE-SUBMISSION - NO GRADED RECORDS ARE            
007270      *    PRODUCED FOR A REJECTED SUBMISSION.                            
007280       0380-REJECT-SUBMISSION.                                            
007290           MOVE WS-HOLD-SUB-ID     TO RES-SUB-ID                          
007300           MOVE WS-HOLD-STUDENT-ID TO RES-STUDENT-ID                      
007310           MOVE WS-HOLD-EXAM-ID    TO RES-EXAM-ID                         
007320           MOVE 'REJECTED'         TO RES-STATUS                          
007330           MOVE ZERO TO RES-TOTAL-SCORE                                   
007340           MOVE ZERO TO RES-PERCENTAGE                                    
007350           MOVE 'N' TO RES-PASSED                                         
007360           MOVE SPACES TO RES-FEEDBACK                                    
007370           MOVE WS-REJECT-REASON TO RES-FEEDBACK                          
007380           WRITE RESULT-REC                                               
007390           IF WS-RES-STATUS NOT = '00'                                    
007400              DISPLAY 'GRADEBAT - RESOUT WRITE ERROR, STATUS '            
007410                       WS-RES-STATUS                                      
007420              PERFORM 0950-ABEND THRU 0950-EXIT.                          
007430       0380-EXIT.                                                         
007440           EXIT.                                                          
007450                                                                          
007460      *    WRITES A FAILED RESULT WHEN GRADING ITSELF COULD NOT           
007470      *    PROCEED - THE ONLY CASE TODAY IS A QUESTION LOOKUP THAT        
007480      *    CAME UP EMPTY MID-GRADE (REQ-0301).                            
007490       0390-WRITE-FAILED-RESULT.                                          
007500           MOVE WS-HOLD-SUB-ID     TO RES-SUB-ID                          
007510           MOVE WS-HOLD-STUDENT-ID TO RES-STUDENT-ID                      
007520           MOVE WS-HOLD-EXAM-ID    TO RES-EXAM-ID                         
007530           MOVE 'FAILED'           TO RES-STATUS                          
007540           MOVE WS-TOTAL-SCORE     TO RES-TOTAL-SCORE                     
007550           MOVE ZERO TO RES-PERCENTAGE                                    
007560           MOVE 'N' TO RES-PASSED                                         
007570           MOVE SPACES TO RES-FEEDBACK                                    
007580           MOVE 'GRADING ERROR - QUESTION LOOKUP FAILED'                  
007590                TO RES-FEEDBACK                                           
007600           WRITE RESULT-REC                                               
007610           IF WS-RES-STATUS NOT = '00'                                    
007620              DISPLAY 'GRADEBAT - RESOUT WRITE ERROR, STATUS '            
007630                       WS-RES-STATUS                                      
007640              PERFORM 0950-ABEND THRU 0950-EXIT.                          
007650       0390-EXIT.                                                         
007660           EXIT.                                                          
007670                                                                          
007680      *    RECORDS THIS STUDENT/EXAM PAIR AS PROCESSED BEFORE             
007690      *    THE CONTENT RULES RUN, SO A RESUBMIT OF A REJECTED             
007700      *    SUBMISSION IS ALSO CAUGHT (REQ-0355).                          
007710       0395-MARK-PROCESSED.                                               
007720           IF WS-PROCESSED-COUNT < 500                                    
007730              ADD 1 TO WS-PROCESSED-COUNT                                 
007740              MOVE WS-HOLD-STUDENT-ID TO                                  
007750                   WS-PROC-STUDENT-ID (WS-PROCESSED-COUNT)                
007760              MOVE WS-HOLD-EXAM-ID TO                                     
007770                   WS-PROC-EXAM-ID (WS-PROCESSED-COUNT).                  
007780       0395-EXIT.                                                         
007790           EXIT.                                                          
007800                                                                          
007810      *    SUBGRADE - GRADES EVERY ANSWER IN THE SUBMISSION,              
007820      *    ONE AT A TIME, ACCUMULATING WS-TOTAL-SCORE.  A                 
007830      *    QUESTION LOOKUP FAILURE PARTWAY THROUGH ABANDONS THE           
007840      *    SUBMISSION AS FAILED RATHER THAN GRADED.                       
007850       0400-GRADE-SUBMISSION.                                             
007860           MOVE ZERO TO WS-TOTAL-SCORE                                    
007870           MOVE 'N' TO WS-GRADE-FAILED-SW                                 
007880           MOVE ZERO TO WS-ANS-IX.                                        
007890       0410-GRADE-NEXT-ANSWER.                                            
007900           ADD 1 TO WS-ANS-IX                                             
007910           IF WS-ANS-IX > WS-SUBANS-COUNT                                 
007920              GO TO 0415-GRADING-COMPLETE.                                
007930           PERFORM 0335-FIND-QUESTION THRU 0335-EXIT.                     
007940           IF WS-FOUND-QST-IX = ZERO                                      
007950              MOVE 'Y' TO WS-GRADE-FAILED-SW                              
007960              GO TO 0415-GRADING-COMPLETE.                                
007970           PERFORM 0420-GRADE-ONE-ANSWER THRU 0420-EXIT.                  
007980           ADD GRD-SCORE TO WS-TOTAL-SCORE                                
007990           WRITE GRADED-REC                                               
008000           IF WS-GRD-STATUS NOT = '00'                                    
008010              DISPLAY 'GRADEBAT - GRDOUT WRITE ERROR, STATUS '            
008020                       WS-GRD-STATUS                                      
008030              PERFORM 0950-ABEND THRU 0950-EXIT.                          
008040           GO TO 0410-GRADE-NEXT-ANSWER.                                  
008050       0415-GRADING-COMPLETE.                                             
008060           IF WS-GRADE-FAILED-SW = 'Y'                                    
008070              PERFORM 0390-WRITE-FAILED-RESULT THRU 0390-EXIT             
008080              GO TO 0400-EXIT.                                            
008090           PERFORM 0700-FINALIZE-RESULT THRU 0700-EXIT.                   
008100       0400-EXIT.                                                         
008110           EXIT.                                                          
008120                                                                          
008130      *    PREPS THE COMMON SCORING FIELDS (ANSWER TEXT, EXPECTED         
008140      *    TEXT, TOKENIZED WORD LISTS) THEN ROUTES TO THE GRADER          
008150      *    THAT MATCHES THE QUESTION TYPE.                                
008160       0420-GRADE-ONE-ANSWER.                                             
008170           MOVE WS-HOLD-SUB-ID TO GRD-SUB-ID                              
008180           MOVE WS-SUBANS-QST-ID (WS-ANS-IX) TO GRD-QST-ID                
008190           MOVE WS-SUBANS-TEXT (WS-ANS-IX) TO WS-ANSWER-TEXT              
008200           MOVE WS-QST-EXPECTED (WS-FOUND-QST-IX) TO                      
008210                WS-EXPECTED-TEXT                                          
008220           MOVE WS-QST-MARKS (WS-FOUND-QST-IX) TO                         
008230                WS-QUESTION-MARKS                                         
008240           MOVE SPACES TO GRD-FEEDBACK                                    
008250           MOVE WS-ANSWER-TEXT TO WS-LC-ANSWER                            
008260           INSPECT WS-LC-ANSWER CONVERTING                                
008270               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                            
008280               'abcdefghijklmnopqrstuvwxyz'                               
008290                                                                          
008300           MOVE WS-ANSWER-TEXT TO WS-SCAN-TEXT                            
008310           MOVE 500 TO WS-SCAN-LEN                                        
008320           PERFORM 0640-TOKENIZE-TEXT THRU 0640-EXIT.                     
008330           MOVE WS-WORD-LIST TO WS-SUB-WORDS                              
008340           MOVE WS-WORD-LIST-COUNT TO WS-SUB-WORD-COUNT                   
008350           MOVE WS-SUB-WORD-COUNT TO GRD-WORD-COUNT                       
008360                                                                          
008370           MOVE SPACES TO WS-SCAN-TEXT                                    
008380           MOVE WS-EXPECTED-TEXT TO WS-SCAN-TEXT                          
008390           MOVE 500 TO WS-SCAN-LEN                                        
008400           PERFORM 0640-TOKENIZE-TEXT THRU 0640-EXIT.                     
008410           MOVE WS-WORD-LIST TO WS-EXP-WORDS                              
008420           MOVE WS-WORD-LIST-COUNT TO WS-EXP-WORD-COUNT                   
008430           PERFORM 0650-DEDUPE-EXP-WORDS THRU 0650-EXIT.                  
008440                                                                          
008450           IF WS-QST-TYPE (WS-FOUND-QST-IX) = 'MCQ' OR                    
008460              WS-QST-TYPE (WS-FOUND-QST-IX) = 'TRUE_FALSE'                
008470              PERFORM 0500-GRADE-EXACT-MATCH THRU 0500-EXIT               
008480           ELSE                                                           
008490              IF WS-QST-TYPE (WS-FOUND-QST-IX) = 'SHORT'                  
008500                 PERFORM 0510-GRADE-SHORT THRU 0510-EXIT                  
008510              ELSE                                                        
008520                 PERFORM 0520-GRADE-LONG-ESSAY THRU 0520-EXIT.            
008530       0420-EXIT.                                                         
008540           EXIT.                                                          
008550                                                                          
008560      *    TRIM BLANKS BEFORE THE MCQ/TRUE_FALSE COMPARE.  NO WORK        
008570      *    NEEDED ON THE TRAILING END, BOTH SIDES ARE ALREADY             
008580      *    SPACE-FILLED TO A FIXED WIDTH.  LEADING BLANKS MUST BE         
008590      *    SHIFTED OUT, OR A LEADING SPACE SCORES A RIGHT ANSWER          
008600      *    WRONG.                                                         
008610       0495-TRIM-ANSWER-TEXT.                                             
008620           MOVE 1 TO WS-TRIM-POS.                                         
008630       0495-SCAN-ANSWER-BLANK.                                            
008640           IF WS-TRIM-POS > 500                                           
008650              MOVE SPACES TO WS-ANSWER-TRIMMED                            
008660              GO TO 0495-EXIT.                                            
008670           IF WS-ANSWER-TEXT (WS-TRIM-POS:1) NOT = SPACE                  
008680              GO TO 0495-SHIFT-ANSWER.                                    
008690           ADD 1 TO WS-TRIM-POS                                           
008700           GO TO 0495-SCAN-ANSWER-BLANK.                                  
008710       0495-SHIFT-ANSWER.                                                 
008720           COMPUTE WS-TRIM-LEN = 501 - WS-TRIM-POS                        
008730           MOVE SPACES TO WS-ANSWER-TRIMMED                               
008740           MOVE WS-ANSWER-TEXT (WS-TRIM-POS:WS-TRIM-LEN)                  
008750                TO WS-ANSWER-TRIMMED.                                     
008760       0495-EXIT.                                                         
008770           EXIT.                                                          
008780                                                                          
008790       0497-TRIM-EXPECTED-TEXT.                                           
008800           MOVE 1 TO WS-TRIM-POS.                                         
008810       0497-SCAN-EXPECTED-BLANK.                                          
008820           IF WS-TRIM-POS > 200                                           
008830              MOVE SPACES TO WS-EXPECTED-TRIMMED                          
008840              GO TO 0497-EXIT.                                            
008850           IF WS-EXPECTED-TEXT (WS-TRIM-POS:1) NOT = SPACE                
008860              GO TO 0497-SHIFT-EXPECTED.                                  
008870           ADD 1 TO WS-TRIM-POS                                           
008880           GO TO 0497-SCAN-EXPECTED-BLANK.                                
008890       0497-SHIFT-EXPECTED.                                               
008900           COMPUTE WS-TRIM-LEN = 201 - WS-TRIM-POS                        
008910           MOVE SPACES TO WS-EXPECTED-TRIMMED                             
008920           MOVE WS-EXPECTED-TEXT (WS-TRIM-POS:WS-TRIM-LEN)                
008930                TO WS-EXPECTED-TRIMMED.                                   
008940       0497-EXIT.                                                         
008950           EXIT.                                                          
008960                                                                          
008970      *    GRADER - MCQ/TRUE_FALSE RULE: TRIM AND UPPER-CASE BOTH         
008980      *    SIDES, THEN COMPARE FOR AN EXACT MATCH.  FULL MARKS OR         
008990      *    ZERO, NO PARTIAL CREDIT.                                       
009000       0500-GRADE-EXACT-MATCH.                                            
009010           MOVE 'EXACT-MATCH' TO GRD-METHOD                               
009020           PERFORM 0497-TRIM-EXPECTED-TEXT THRU 0497-EXIT                 
009030           MOVE WS-EXPECTED-TRIMMED TO WS-EXPECTED-UPPER                  
009040           INSPECT WS-EXPECTED-UPPER CONVERTING                           
009050               'abcdefghijklmnopqrstuvwxyz' TO                            
009060               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                               
009070      *    UPPER-CASE, FULL-WIDTH COMPARE OF THE TWO ANSWERS.             
009080           PERFORM 0495-TRIM-ANSWER-TEXT THRU 0495-EXIT                   
009090           MOVE WS-ANSWER-TRIMMED TO WS-LC-ANSWER                         
009100           INSPECT WS-LC-ANSWER CONVERTING                                
009110               'abcdefghijklmnopqrstuvwxyz' TO                            
009120               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                               
009130           IF WS-LC-ANSWER (1:200) = WS-EXPECTED-UPPER                    
009140              MOVE WS-QUESTION-MARKS TO GRD-SCORE                         
009150              MOVE 'Y' TO GRD-CORRECT                                     
009160              MOVE 'CORRECT ANSWER!' TO GRD-FEEDBACK                      
009170           ELSE                                                           
009180              MOVE ZERO TO GRD-SCORE                                      
009190              MOVE 'N' TO GRD-CORRECT                                     
009200              STRING 'INCORRECT. EXPECTED: ' DELIMITED BY SIZE            
009210                     WS-EXPECTED-TEXT DELIMITED BY SIZE                   
009220                     INTO GRD-FEEDBACK.                                   
009230           MOVE ZERO TO GRD-KW-SCORE                                      
009240           MOVE ZERO TO GRD-SIM-SCORE                                     
009250           MOVE ZERO TO GRD-LEN-SCORE                                     
009260           MOVE ZERO TO GRD-COMBINED.                                     
009270      *    RESTORE THE LOWER-CASE COPY FOR ANY LATER CALLER.              
009280           MOVE WS-ANSWER-TEXT TO WS-LC-ANSWER                            
009290           INSPECT WS-LC-ANSWER CONVERTING                                
009300               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                            
009310               'abcdefghijklmnopqrstuvwxyz'.                              
009320       0500-EXIT.                                                         
009330           EXIT.                                                          
009340                                                                          
009350      *    GRADER - SHORT ANSWER RULE: 60% KEYWORD SCORE PLUS 40%         
009360      *    SIMILARITY SCORE, CORRECT AT 0.70 COMBINED OR BETTER.          
009370       0510-GRADE-SHORT.                                                  
009380           MOVE 'KEYWORD-SIM' TO GRD-METHOD                               
009390           PERFORM 0660-COMPUTE-KEYWORD-SCORE THRU 0660-EXIT.             
009400           PERFORM 0655-COMPUTE-SIMILARITY THRU 0655-EXIT.                
009410           MOVE ZERO TO WS-LENGTH-SCORE                                   
009420           COMPUTE WS-COMBINED-SCORE ROUNDED =                            
009430               (0.6 * WS-KEYWORD-SCORE) +                                 
009440               (0.4 * WS-SIMILARITY-SCORE)                                
009450           COMPUTE GRD-SCORE ROUNDED =                                    
009460               WS-QUESTION-MARKS * WS-COMBINED-SCORE                      
009470           IF WS-COMBINED-SCORE >= 0.70                                   
009480              MOVE 'Y' TO GRD-CORRECT                                     
009490           ELSE                                                           
009500              MOVE 'N' TO GRD-CORRECT.                                    
009510           PERFORM 0515-SET-SHORT-FEEDBACK THRU 0515-EXIT.                
009520           MOVE WS-KEYWORD-SCORE TO GRD-KW-SCORE                          
009530           MOVE WS-SIMILARITY-SCORE TO GRD-SIM-SCORE                      
009540           MOVE WS-LENGTH-SCORE TO GRD-LEN-SCORE                          
009550           MOVE WS-COMBINED-SCORE TO GRD-COMBINED.                        
009560       0510-EXIT.                                                         
009570           EXIT.                                                          
009580                                                                          
009590      *    PICKS CANNED FEEDBACK TEXT BY COMBINED-SCORE BAND FOR A        
009600      *    SHORT ANSWER.                                                  
009610       0515-SET-SHORT-FEEDBACK.                                           
009620           IF WS-COMBINED-SCORE >= 0.90                                   
009630              MOVE 'EXCELLENT ANSWER! WELL DONE.' TO GRD-FEEDBACK         
009640              GO TO 0515-EXIT.                                            
009650           IF WS-COMBINED-SCORE >= 0.70                                   
009660              MOVE 'GOOD ANSWER. YOU COVERED THE MAIN POINTS.'            
009670                   TO GRD-FEEDBACK                                        
009680              GO TO 0515-EXIT.                                            
009690           IF WS-COMBINED-SCORE >= 0.50                                   
009700              MOVE                                                        
009710           'PARTIAL CREDIT. COVERS SOME KEY CONCEPTS BUT COULD'           
009720                   TO GRD-FEEDBACK                                        
009730              STRING GRD-FEEDBACK DELIMITED BY '  '                       
009740                     ' BE IMPROVED.' DELIMITED BY SIZE                    
009750                     INTO GRD-FEEDBACK                                    
009760              GO TO 0515-EXIT.                                            
009770           MOVE                                                           
009780           'YOUR ANSWER NEEDS IMPROVEMENT. PLEASE REVIEW THE'             
009790                   TO GRD-FEEDBACK                                        
009800           STRING GRD-FEEDBACK DELIMITED BY '  '                          
009810                  ' KEY CONCEPTS.' DELIMITED BY SIZE                      
009820                  INTO GRD-FEEDBACK.                                      
009830       0515-EXIT.                                                         
009840           EXIT.                                                          
009850                                                                          
009860      *    GRADER - LONG/ESSAY RULE: 30% LENGTH, 30% KEYWORD, 40%         
009870      *    SIMILARITY, CORRECT AT 0.60 COMBINED OR BETTER.                
009880       0520-GRADE-LONG-ESSAY.                                             
009890           MOVE 'COMPREHENSIVE' TO GRD-METHOD                             
009900           PERFORM 0620-COMPUTE-LENGTH-SCORE THRU 0620-EXIT.              
009910           PERFORM 0660-COMPUTE-KEYWORD-SCORE THRU 0660-EXIT.             
009920           PERFORM 0655-COMPUTE-SIMILARITY THRU 0655-EXIT.                
009930           COMPUTE WS-COMBINED-SCORE ROUNDED =                            
009940               (0.3 * WS-LENGTH-SCORE) + (0.3 * WS-KEYWORD-SCORE)         
009950               + (0.4 * WS-SIMILARITY-SCORE)                              
009960           COMPUTE GRD-SCORE ROUNDED =                                    
009970               WS-QUESTION-MARKS * WS-COMBINED-SCORE                      
009980           IF WS-COMBINED-SCORE >= 0.60                                   
009990              MOVE 'Y' TO GRD-CORRECT                                     
010000           ELSE                                                           
010010              MOVE 'N' TO GRD-CORRECT.                                    
010020           PERFORM 0525-BUILD-ESSAY-FEEDBACK THRU 0525-EXIT.              
010030           MOVE WS-KEYWORD-SCORE TO GRD-KW-SCORE                          
010040           MOVE WS-SIMILARITY-SCORE TO GRD-SIM-SCORE                      
010050           MOVE WS-LENGTH-SCORE TO GRD-LEN-SCORE                          
010060           MOVE WS-COMBINED-SCORE TO GRD-COMBINED.                        
010070       0520-EXIT.                                                         
010080           EXIT.                                                          
010090                                                                          
010100      *    BUILDS A MULTI-CLAUSE FEEDBACK STRING FOR AN ESSAY -           
010110      *    AN OVERALL REMARK FOLLOWED BY ONE CLAUSE PER WEAK              
010120      *    DIMENSION (LENGTH, KEYWORD, SIMILARITY).                       
010130       0525-BUILD-ESSAY-FEEDBACK.                                         
010140           MOVE SPACES TO GRD-FEEDBACK                                    
010150           MOVE 1 TO WS-FB-PTR                                            
010160           IF WS-COMBINED-SCORE >= 0.80                                   
010170              STRING 'EXCELLENT COMPREHENSIVE ANSWER!'                    
010180                     DELIMITED BY SIZE                                    
010190                     INTO GRD-FEEDBACK WITH POINTER WS-FB-PTR             
010200              GO TO 0525-CHECK-LENGTH.                                    
010210           IF WS-COMBINED-SCORE >= 0.60                                   
010220              STRING 'GOOD ANSWER WITH ROOM FOR IMPROVEMENT.'             
010230                     DELIMITED BY SIZE                                    
010240                     INTO GRD-FEEDBACK WITH POINTER WS-FB-PTR             
010250              GO TO 0525-CHECK-LENGTH.                                    
010260           STRING 'YOUR ANSWER NEEDS SIGNIFICANT'                         
010270                  DELIMITED BY SIZE                                       
010280                  ' IMPROVEMENT.' DELIMITED BY SIZE                       
010290                  INTO GRD-FEEDBACK WITH POINTER WS-FB-PTR.               
010300       0525-CHECK-LENGTH.                                                 
010310           IF WS-LENGTH-SCORE < 0.600                                     
010320              STRING ' CONSIDER EXPANDING YOUR ANSWER.'                   
010330                     DELIMITED BY SIZE                                    
010340                     INTO GRD-FEEDBACK WITH POINTER WS-FB-PTR.            
010350           IF WS-KEYWORD-SCORE < 0.500                                    
010360              STRING ' INCLUDE MORE KEY CONCEPTS FROM THE TOPIC.'         
010370                     DELIMITED BY SIZE                                    
010380                     INTO GRD-FEEDBACK WITH POINTER WS-FB-PTR.            
010390           IF WS-SIMILARITY-SCORE < 0.400                                 
010400              STRING ' ALIGN BETTER WITH THE EXPECTED CONTENT.'           
010410                     DELIMITED BY SIZE                                    
010420                     INTO GRD-FEEDBACK WITH POINTER WS-FB-PTR.            
010430       0525-EXIT.                                                         
010440           EXIT.                                                          
010450                                                                          
010460      *    LENGTH SCORE L - STEPPED BY SUBMITTED WORD COUNT: UNDER        
010470      *    50 WORDS SCORES 0.3, UNDER 100 SCORES 0.6, UNDER 200           
010480      *    SCORES 0.9, 200 OR MORE SCORES 1.0.                            
010490       0620-COMPUTE-LENGTH-SCORE.                                         
010500           IF WS-SUB-WORD-COUNT < 50                                      
010510              MOVE 0.300 TO WS-LENGTH-SCORE                               
010520           ELSE                                                           
010530              IF WS-SUB-WORD-COUNT < 100                                  
010540                 MOVE 0.600 TO WS-LENGTH-SCORE                            
010550              ELSE                                                        
010560                 IF WS-SUB-WORD-COUNT < 200                               
010570                    MOVE 0.900 TO WS-LENGTH-SCORE                         
010580                 ELSE                                                     
010590                    MOVE 1.000 TO WS-LENGTH-SCORE.                        
010600       0620-EXIT.                                                         
010610           EXIT.                                                          
010620                                                                          
010630      *    SPLITS WS-SCAN-TEXT (WS-SCAN-LEN CHARS) INTO BLANK-            
010640      *    DELIMITED, LOWER-CASED TOKENS IN WS-WORD-LIST.                 
010650       0640-TOKENIZE-TEXT.                                                
010660           MOVE ZERO TO WS-WORD-LIST-COUNT                                
010670           MOVE ZERO TO WS-WORD-BUILD-LEN                                 
010680           MOVE SPACES TO WS-WORD-BUILD                                   
010690           MOVE ZERO TO WS-SCAN-POS.                                      
010700       0641-SCAN-CHAR.                                                    
010710           ADD 1 TO WS-SCAN-POS                                           
010720           IF WS-SCAN-POS > WS-SCAN-LEN                                   
010730              IF WS-WORD-BUILD-LEN > ZERO                                 
010740                 PERFORM 0645-STORE-WORD THRU 0645-EXIT                   
010750              END-IF                                                      
010760              GO TO 0640-EXIT.                                            
010770           IF WS-SCAN-TEXT (WS-SCAN-POS:1) = SPACE                        
010780              IF WS-WORD-BUILD-LEN > ZERO                                 
010790                 PERFORM 0645-STORE-WORD THRU 0645-EXIT                   
010800              END-IF                                                      
010810              GO TO 0641-SCAN-CHAR.                                       
010820           IF WS-WORD-BUILD-LEN < 20                                      
010830              ADD 1 TO WS-WORD-BUILD-LEN                                  
010840              MOVE WS-SCAN-TEXT (WS-SCAN-POS:1)                           
010850                   TO WS-WORD-BUILD (WS-WORD-BUILD-LEN:1).                
010860           GO TO 0641-SCAN-CHAR.                                          
010870       0640-EXIT.                                                         
010880           EXIT.                                                          
010890                                                                          
010900      *    LOWER-CASES AND FILES ONE COMPLETED TOKEN FROM                 
010910      *    0640-TOKENIZE-TEXT INTO WS-WORD-LIST.                          
010920       0645-STORE-WORD.                                                   
010930           INSPECT WS-WORD-BUILD CONVERTING                               
010940               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                            
010950               'abcdefghijklmnopqrstuvwxyz'                               
010960           IF WS-WORD-LIST-COUNT < 80                                     
010970              ADD 1 TO WS-WORD-LIST-COUNT                                 
010980              MOVE WS-WORD-BUILD TO                                       
010990                   WS-WORD-ENTRY (WS-WORD-LIST-COUNT).                    
011000           MOVE SPACES TO WS-WORD-BUILD                                   
011010           MOVE ZERO TO WS-WORD-BUILD-LEN.                                
011020       0645-EXIT.                                                         
011030           EXIT.                                                          
011040                                                                          
011050      *    REDUCES THE EXPECTED-ANSWER WORD LIST TO DISTINCT WORDS        
011060      *    ONLY - SIMILARITY COUNTS EACH EXPECTED CONCEPT ONCE,           
011070      *    NOT ONCE PER REPETITION (REQ-0409).                            
011080       0650-DEDUPE-EXP-WORDS.                                             
011090           MOVE ZERO TO WS-EXP-DISTINCT-COUNT                             
011100           MOVE ZERO TO WS-EXP-IX.                                        
011110       0651-DEDUPE-NEXT.                                                  
011120           ADD 1 TO WS-EXP-IX                                             
011130           IF WS-EXP-IX > WS-EXP-WORD-COUNT                               
011140              GO TO 0650-EXIT.                                            
011150           MOVE 'N' TO WS-ALREADY-IN-DISTINCT-SW                          
011160           MOVE ZERO TO WS-SCAN-IX.                                       
011170       0652-CHECK-DISTINCT-LIST.                                          
011180           ADD 1 TO WS-SCAN-IX                                            
011190           IF WS-SCAN-IX > WS-EXP-DISTINCT-COUNT                          
011200              GO TO 0653-ADD-IF-NEW.                                      
011210           IF WS-EXP-DISTINCT-WORD (WS-SCAN-IX) =                         
011220              WS-EXP-WORD (WS-EXP-IX)                                     
011230              MOVE 'Y' TO WS-ALREADY-IN-DISTINCT-SW                       
011240              GO TO 0653-ADD-IF-NEW.                                      
011250           GO TO 0652-CHECK-DISTINCT-LIST.                                
011260       0653-ADD-IF-NEW.                                                   
011270           IF WS-ALREADY-IN-DISTINCT-SW = 'N' AND                         
011280              WS-EXP-DISTINCT-COUNT < 80                                  
011290              ADD 1 TO WS-EXP-DISTINCT-COUNT                              
011300              MOVE WS-EXP-WORD (WS-EXP-IX) TO                             
011310                   WS-EXP-DISTINCT-WORD (WS-EXP-DISTINCT-COUNT).          
011320           GO TO 0651-DEDUPE-NEXT.                                        
011330       0650-EXIT.                                                         
011340           EXIT.                                                          
011350                                                                          
011360      *    SIMILARITY SCORE S - FRACTION OF DISTINCT EXPECTED             
011370      *    WORDS THAT ALSO APPEAR SOMEWHERE IN THE STUDENT'S              
011380      *    ANSWER.  NO TF-IDF, NO WEIGHTING - PLAIN WORD-                 
011390      *    OVERLAP RATIO.                                                 
011400       0655-COMPUTE-SIMILARITY.                                           
011410           IF WS-EXPECTED-TEXT = SPACES OR WS-ANSWER-TEXT = SPACES        
011420              MOVE ZERO TO WS-SIMILARITY-SCORE                            
011430              GO TO 0655-EXIT.                                            
011440           IF WS-EXP-DISTINCT-COUNT = ZERO                                
011450              MOVE ZERO TO WS-SIMILARITY-SCORE                            
011460              GO TO 0655-EXIT.                                            
011470           MOVE ZERO TO WS-BEST-COUNT                                     
011480           MOVE ZERO TO WS-EXP-IX.                                        
011490       0656-CHECK-NEXT-DISTINCT.                                          
011500           ADD 1 TO WS-EXP-IX                                             
011510           IF WS-EXP-IX > WS-EXP-DISTINCT-COUNT                           
011520              GO TO 0658-FINISH-SIMILARITY.                               
011530           PERFORM 0657-WORD-IN-SUB-LIST THRU 0657-EXIT.                  
011540           IF WS-MEMBER-FOUND-SW = 'Y'                                    
011550              ADD 1 TO WS-BEST-COUNT.                                     
011560           GO TO 0656-CHECK-NEXT-DISTINCT.                                
011570       0658-FINISH-SIMILARITY.                                            
011580           COMPUTE WS-SIMILARITY-SCORE ROUNDED =                          
011590               WS-BEST-COUNT / WS-EXP-DISTINCT-COUNT.                     
011600       0655-EXIT.                                                         
011610           EXIT.                                                          
011620                                                                          
011630      *    TESTS WHETHER ONE EXPECTED WORD APPEARS ANYWHERE IN            
011640      *    WS-SUB-WORDS.                                                  
011650       0657-WORD-IN-SUB-LIST.                                             
011660           MOVE 'N' TO WS-MEMBER-FOUND-SW                                 
011670           MOVE ZERO TO WS-SUB-IX.                                        
011680       0659-SCAN-SUB-WORDS.                                               
011690           ADD 1 TO WS-SUB-IX                                             
011700           IF WS-SUB-IX > WS-SUB-WORD-COUNT                               
011710              GO TO 0657-EXIT.                                            
011720           IF WS-SUB-WORD (WS-SUB-IX) =                                   
011730              WS-EXP-DISTINCT-WORD (WS-EXP-IX)                            
011740              MOVE 'Y' TO WS-MEMBER-FOUND-SW                              
011750              GO TO 0657-EXIT.                                            
011760           GO TO 0659-SCAN-SUB-WORDS.                                     
011770       0657-EXIT.                                                         
011780           EXIT.                                                          
011790                                                                          
011800      *    KEYWORD SCORE K - IF THE QUESTION CARRIES ITS OWN              
011810      *    KEYWORDS, SCORE AGAINST THOSE; OTHERWISE EXTRACT               
011820      *    KEYWORDS FROM THE EXPECTED ANSWER FIRST (REQ-0203) AND         
011830      *    SCORE AGAINST THE EXTRACTED SET.                               
011840       0660-COMPUTE-KEYWORD-SCORE.                                        
011850           IF WS-QST-KW-COUNT (WS-FOUND-QST-IX) > ZERO                    
011860              MOVE WS-QST-KW-COUNT (WS-FOUND-QST-IX)                      
011870                   TO WS-KW-TOTAL                                         
011880              MOVE ZERO TO WS-KW-MATCHED                                  
011890              MOVE ZERO TO WS-KW-IX                                       
011900              GO TO 0661-CHECK-SUPPLIED-KEYWORD.                          
011910           PERFORM 0680-EXTRACT-KEYWORDS THRU 0680-EXIT.                  
011920           IF WS-EXTRACTED-COUNT = ZERO                                   
011930              MOVE 0.500 TO WS-KEYWORD-SCORE                              
011940              GO TO 0660-EXIT.                                            
011950           MOVE WS-EXTRACTED-COUNT TO WS-KW-TOTAL                         
011960           MOVE ZERO TO WS-KW-MATCHED                                     
011970           MOVE ZERO TO WS-KW-IX                                          
011980           GO TO 0663-CHECK-EXTRACTED-KEYWORD.                            
011990       0661-CHECK-SUPPLIED-KEYWORD.                                       
012000           ADD 1 TO WS-KW-IX                                              
012010           IF WS-KW-IX > WS-KW-TOTAL                                      
012020              GO TO 0665-FINISH-KEYWORD-SCORE.                            
012030           MOVE WS-QST-KEYWORD (WS-FOUND-QST-IX WS-KW-IX)                 
012040                TO WS-NEEDLE                                              
012050           INSPECT WS-NEEDLE CONVERTING                                   
012060               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                            
012070               'abcdefghijklmnopqrstuvwxyz'                               
012080           MOVE WS-NEEDLE TO WS-LEN-WORK                                  
012090           PERFORM 0695-FIELD-LENGTH THRU 0695-EXIT.                      
012100           MOVE WS-COMPUTED-LEN TO WS-NEEDLE-LEN                          
012110           PERFORM 0670-FIND-SUBSTRING THRU 0670-EXIT.                    
012120           IF WS-SUBSTR-FOUND-SW = 'Y'                                    
012130              ADD 1 TO WS-KW-MATCHED.                                     
012140           GO TO 0661-CHECK-SUPPLIED-KEYWORD.                             
012150       0663-CHECK-EXTRACTED-KEYWORD.                                      
012160           ADD 1 TO WS-KW-IX                                              
012170           IF WS-KW-IX > WS-KW-TOTAL                                      
012180              GO TO 0665-FINISH-KEYWORD-SCORE.                            
012190           MOVE WS-EXTRACTED-KEYWORD (WS-KW-IX) TO WS-NEEDLE              
012200           MOVE WS-NEEDLE TO WS-LEN-WORK                                  
012210           PERFORM 0695-FIELD-LENGTH THRU 0695-EXIT.                      
012220           MOVE WS-COMPUTED-LEN TO WS-NEEDLE-LEN                          
012230           PERFORM 0670-FIND-SUBSTRING THRU 0670-EXIT.                    
012240           IF WS-SUBSTR-FOUND-SW = 'Y'                                    
012250              ADD 1 TO WS-KW-MATCHED.                                     
012260           GO TO 0663-CHECK-EXTRACTED-KEYWORD.                            
012270       0665-FINISH-KEYWORD-SCORE.                                         
012280           COMPUTE WS-KEYWORD-SCORE ROUNDED =                             
012290               WS-KW-MATCHED / WS-KW-TOTAL.                               
012300       0660-EXIT.                                                         
012310           EXIT.                                                          
012320                                                                          
012330      *    SEARCHES WS-LC-ANSWER FOR WS-NEEDLE, LENGTH                    
012340      *    WS-NEEDLE-LEN.                                                 
012350       0670-FIND-SUBSTRING.                                               
012360           MOVE 'N' TO WS-SUBSTR-FOUND-SW                                 
012370           IF WS-NEEDLE-LEN = ZERO                                        
012380              GO TO 0670-EXIT.                                            
012390           COMPUTE WS-MAX-START = 500 - WS-NEEDLE-LEN + 1                 
012400           IF WS-MAX-START < 1                                            
012410              GO TO 0670-EXIT.                                            
012420           MOVE ZERO TO WS-START-POS.                                     
012430       0671-TRY-START.                                                    
012440           ADD 1 TO WS-START-POS                                          
012450           IF WS-START-POS > WS-MAX-START                                 
012460              GO TO 0670-EXIT.                                            
012470           IF WS-LC-ANSWER (WS-START-POS:WS-NEEDLE-LEN) =                 
012480              WS-NEEDLE (1:WS-NEEDLE-LEN)                                 
012490              MOVE 'Y' TO WS-SUBSTR-FOUND-SW                              
012500              GO TO 0670-EXIT.                                            
012510           GO TO 0671-TRY-START.                                          
012520       0670-EXIT.                                                         
012530           EXIT.                                                          
012540                                                                          
012550      *    NO KEYWORDS WERE SUPPLIED - PICK THE 5 MOST FREQUENT           
012560      *    ALPHABETIC WORDS (LENGTH 4+) FROM THE EXPECTED ANSWER,         
012570      *    TIES BROKEN BY EARLIEST OCCURRENCE.                            
012580       0680-EXTRACT-KEYWORDS.                                             
012590           MOVE ZERO TO WS-CAND-COUNT-TOTAL                               
012600           MOVE ZERO TO WS-EXP-WORD-IX.                                   
012610       0681-NEXT-CANDIDATE-WORD.                                          
012620           ADD 1 TO WS-EXP-WORD-IX                                        
012630           IF WS-EXP-WORD-IX > WS-EXP-WORD-COUNT                          
012640              GO TO 0685-SELECT-TOP-FIVE.                                 
012650           MOVE WS-EXP-WORD (WS-EXP-WORD-IX) TO WS-CAND-TEST-WORD         
012660           PERFORM 0690-TEST-ALPHA-LEN4 THRU 0690-EXIT.                   
012670           IF WS-CAND-QUALIFIES-SW = 'N'                                  
012680              GO TO 0681-NEXT-CANDIDATE-WORD.                             
012690           PERFORM 0683-ADD-OR-BUMP-CANDIDATE THRU 0683-EXIT.             
012700           GO TO 0681-NEXT-CANDIDATE-WORD.                                
012710                                                                          
012720      *    ADDS A NEW CANDIDATE WORD OR BUMPS ITS OCCURRENCE COUNT        
012730      *    IF ALREADY SEEN.                                               
012740       0683-ADD-OR-BUMP-CANDIDATE.                                        
012750           MOVE ZERO TO WS-SCAN-IX.                                       
012760       0684-SCAN-CANDIDATES.                                              
012770           ADD 1 TO WS-SCAN-IX                                            
012780           IF WS-SCAN-IX > WS-CAND-COUNT-TOTAL                            
012790              IF WS-CAND-COUNT-TOTAL < 40                                 
012800                 ADD 1 TO WS-CAND-COUNT-TOTAL                             
012810                 MOVE WS-CAND-TEST-WORD TO                                
012820                      WS-CAND-WORD (WS-CAND-COUNT-TOTAL)                  
012830                 MOVE 1 TO WS-CAND-COUNT (WS-CAND-COUNT-TOTAL)            
012840                 MOVE WS-EXP-WORD-IX TO                                   
012850                      WS-CAND-FIRST-POS (WS-CAND-COUNT-TOTAL)             
012860                 MOVE 'N' TO WS-CAND-USED (WS-CAND-COUNT-TOTAL)           
012870              END-IF                                                      
012880              GO TO 0683-EXIT.                                            
012890           IF WS-CAND-WORD (WS-SCAN-IX) = WS-CAND-TEST-WORD               
012900              ADD 1 TO WS-CAND-COUNT (WS-SCAN-IX)                         
012910              GO TO 0683-EXIT.                                            
012920           GO TO 0684-SCAN-CANDIDATES.                                    
012930       0683-EXIT.                                                         
012940           EXIT.                                                          
012950                                                                          
012960      *    PICKS UP TO 5 CANDIDATES, HIGHEST OCCURRENCE COUNT             
012970      *    FIRST, EARLIEST POSITION BREAKING TIES.                        
012980       0685-SELECT-TOP-FIVE.                                              
012990           MOVE ZERO TO WS-EXTRACTED-COUNT                                
013000           MOVE ZERO TO WS-PICK-NUM.                                      
013010       0686-PICK-LOOP.                                                    
013020           ADD 1 TO WS-PICK-NUM                                           
013030           IF WS-PICK-NUM > 5                                             
013040              GO TO 0680-EXIT.                                            
013050           IF WS-PICK-NUM > WS-CAND-COUNT-TOTAL                           
013060              GO TO 0680-EXIT.                                            
013070           PERFORM 0687-FIND-BEST-REMAINING THRU 0687-EXIT.               
013080           IF WS-BEST-IX = ZERO                                           
013090              GO TO 0680-EXIT.                                            
013100           ADD 1 TO WS-EXTRACTED-COUNT                                    
013110           MOVE WS-CAND-WORD (WS-BEST-IX) TO                              
013120                WS-EXTRACTED-KEYWORD (WS-EXTRACTED-COUNT)                 
013130           MOVE 'Y' TO WS-CAND-USED (WS-BEST-IX)                          
013140           GO TO 0686-PICK-LOOP.                                          
013150                                                                          
013160      *    FINDS THE BEST NOT-YET-PICKED CANDIDATE FOR                    
013170      *    0685-SELECT-TOP-FIVE.                                          
013180       0687-FIND-BEST-REMAINING.                                          
013190           MOVE ZERO TO WS-BEST-IX                                        
013200           MOVE ZERO TO WS-BEST-COUNT                                     
013210           MOVE 9999 TO WS-BEST-POS                                       
013220           MOVE ZERO TO WS-SCAN-IX.                                       
013230       0688-SCAN-FOR-BEST.                                                
013240           ADD 1 TO WS-SCAN-IX                                            
013250           IF WS-SCAN-IX > WS-CAND-COUNT-TOTAL                            
013260              GO TO 0687-EXIT.                                            
013270           IF WS-CAND-USED (WS-SCAN-IX) = 'Y'                             
013280              GO TO 0688-SCAN-FOR-BEST.                                   
013290           IF WS-CAND-COUNT (WS-SCAN-IX) > WS-BEST-COUNT                  
013300              MOVE WS-SCAN-IX TO WS-BEST-IX                               
013310              MOVE WS-CAND-COUNT (WS-SCAN-IX) TO WS-BEST-COUNT            
013320              MOVE WS-CAND-FIRST-POS (WS-SCAN-IX) TO WS-BEST-POS          
013330              GO TO 0688-SCAN-FOR-BEST.                                   
013340           IF WS-CAND-COUNT (WS-SCAN-IX) = WS-BEST-COUNT AND              
013350              WS-CAND-FIRST-POS (WS-SCAN-IX) < WS-BEST-POS                
013360              MOVE WS-SCAN-IX TO WS-BEST-IX                               
013370              MOVE WS-CAND-FIRST-POS (WS-SCAN-IX) TO WS-BEST-POS.         
013380           GO TO 0688-SCAN-FOR-BEST.                                      
013390       0687-EXIT.                                                         
013400           EXIT.                                                          
013410       0680-EXIT.                                                         
013420           EXIT.                                                          
013430                                                                          
013440      *    QUALIFIES A CANDIDATE WORD: ALL LOWER-ALPHA CHARACTERS         
013450      *    AND AT LEAST 4 LONG.                                           
013460       0690-TEST-ALPHA-LEN4.                                              
013470           MOVE 'Y' TO WS-CAND-QUALIFIES-SW                               
013480           MOVE WS-CAND-TEST-WORD TO WS-LEN-WORK                          
013490           PERFORM 0695-FIELD-LENGTH THRU 0695-EXIT.                      
013500           IF WS-COMPUTED-LEN < 4                                         
013510              MOVE 'N' TO WS-CAND-QUALIFIES-SW                            
013520              GO TO 0690-EXIT.                                            
013530           MOVE ZERO TO WS-SCAN-IX.                                       
013540       0697-CHECK-ALPHA.                                                  
013550           ADD 1 TO WS-SCAN-IX                                            
013560           IF WS-SCAN-IX > WS-COMPUTED-LEN                                
013570              GO TO 0690-EXIT.                                            
013580           IF NOT (WS-CAND-TEST-WORD (WS-SCAN-IX:1)                       
013590              IS LOWER-ALPHA)                                             
013600              MOVE 'N' TO WS-CAND-QUALIFIES-SW                            
013610              GO TO 0690-EXIT.                                            
013620           GO TO 0697-CHECK-ALPHA.                                        
013630       0690-EXIT.                                                         
013640           EXIT.                                                          
013650                                                                          
013660      *    RETURNS THE POSITION OF THE LAST NON-BLANK CHARACTER OF        
013670      *    WS-LEN-WORK IN WS-COMPUTED-LEN (ZERO IF ALL BLANK).            
013680       0695-FIELD-LENGTH.                                                 
013690           MOVE ZERO TO WS-COMPUTED-LEN                                   
013700           MOVE 20 TO WS-SCAN-IX.                                         
013710       0696-BACK-SCAN.                                                    
013720           IF WS-SCAN-IX = ZERO                                           
013730              GO TO 0695-EXIT.                                            
013740           IF WS-LEN-WORK (WS-SCAN-IX:1) NOT = SPACE                      
013750              MOVE WS-SCAN-IX TO WS-COMPUTED-LEN                          
013760              GO TO 0695-EXIT.                                            
013770           SUBTRACT 1 FROM WS-SCAN-IX                                     
013780           GO TO 0696-BACK-SCAN.                                          
013790       0695-EXIT.                                                         
013800           EXIT.                                                          
013810                                                                          
013820      *    SUBGRADE - ROLLS UP THE GRADED ANSWERS INTO ONE RESULT         
013830      *    RECORD: PERCENTAGE OF EXAM-TOTAL-MARKS, PASS/FAIL              
013840      *    AGAINST EXAM-PASSING-MARKS, AND AN OVERALL FEEDBACK            
013850      *    LINE.                                                          
013860       0700-FINALIZE-RESULT.                                              
013870           MOVE WS-HOLD-SUB-ID     TO RES-SUB-ID                          
013880           MOVE WS-HOLD-STUDENT-ID TO RES-STUDENT-ID                      
013890           MOVE WS-HOLD-EXAM-ID    TO RES-EXAM-ID                         
013900           MOVE 'GRADED'           TO RES-STATUS                          
013910           MOVE WS-TOTAL-SCORE     TO RES-TOTAL-SCORE                     
013920           IF WS-EXAM-TOTAL-MARKS (WS-FOUND-EXAM-IX) > ZERO               
013930              COMPUTE RES-PERCENTAGE ROUNDED =                            
013940                  (WS-TOTAL-SCORE /                                       
013950                   WS-EXAM-TOTAL-MARKS (WS-FOUND-EXAM-IX)) * 100          
013960           ELSE                                                           
013970      *    1.3 - AVOID DIVIDE BY ZERO IF EXAM CARRIES NO MARKS.           
013980              MOVE ZERO TO RES-PERCENTAGE.                                
013990           IF WS-TOTAL-SCORE >=                                           
014000              WS-EXAM-PASSING-MARKS (WS-FOUND-EXAM-IX)                    
014010              MOVE 'Y' TO RES-PASSED                                      
014020           ELSE                                                           
014030              MOVE 'N' TO RES-PASSED.                                     
014040           MOVE RES-PERCENTAGE TO WS-PCT-EDIT                             
014050           MOVE SPACES TO RES-FEEDBACK                                    
014060           MOVE 1 TO WS-FB-PTR                                            
014070           IF RES-PASSED = 'Y'                                            
014080              STRING 'CONGRATULATIONS! YOU PASSED WITH '                  
014090                     DELIMITED BY SIZE                                    
014100                     WS-PCT-EDIT DELIMITED BY SIZE                        
014110                     '%' DELIMITED BY SIZE                                
014120                     INTO RES-FEEDBACK WITH POINTER WS-FB-PTR             
014130           ELSE                                                           
014140              STRING 'YOU SCORED ' DELIMITED BY SIZE                      
014150                     WS-PCT-EDIT DELIMITED BY SIZE                        
014160                     '%. KEEP PRACTICING!' DELIMITED BY SIZE              
014170                     INTO RES-FEEDBACK WITH POINTER WS-FB-PTR.            
014180           WRITE RESULT-REC                                               
014190           IF WS-RES-STATUS NOT = '00'                                    
014200              DISPLAY 'GRADEBAT - RESOUT WRITE ERROR, STATUS '            
014210                       WS-RES-STATUS                                      
014220              PERFORM 0950-ABEND THRU 0950-EXIT.                          
014230       0700-EXIT.                                                         
014240           EXIT.                                                          
014250                                                                          
014260      *    END OF JOB - CLOSE WHAT IS STILL OPEN AND, IF UPSI-0 IS        
014270      *    ON, DUMP THE RUN'S COUNTS FOR THE OPERATOR TO SEE.             
014280       0900-FINISH.                                                       
014290           CLOSE ANSWER-FILE                                              
014300           CLOSE GRADED-FILE                                              
014310           CLOSE RESULT-FILE                                              
014320           IF WS-DEBUG-SWITCH = 'Y'                                       
014330              DISPLAY 'GRADEBAT - RUN COMPLETE, EXAMS '                   
014340                       WS-EXAM-COUNT ' QUESTIONS '                        
014350                       WS-QUESTION-COUNT                                  
014360                       ' PROCESSED ' WS-PROCESSED-COUNT                   
014370                       ' SUBMISSIONS READ ' WS-SUBMISSION-TOTAL.          
014380           STOP RUN.                                                      
014390                                                                          
014400      *    COMMON FATAL-ERROR EXIT - CLOSES EVERYTHING STILL OPEN         
014410      *    AND STOPS THE RUN.  REACHED FROM ANY READ/WRITE STATUS         
014420      *    CHECK ABOVE THAT IS NOT A NORMAL EOF.                          
014430       0950-ABEND.                                                        
014440           CLOSE EXAM-FILE                                                
014450           CLOSE QUESTION-FILE                                            
014460           CLOSE ANSWER-FILE                                              
014470           CLOSE GRADED-FILE                                              
014480           CLOSE RESULT-FILE                                              
014490           STOP RUN.                                                      
014500       0950-EXIT.                                                         
014510           EXIT.                                                          
014520                                                                          
014530                                                                          
014540                                                                          
014550                                                                          
